000100      *************************                                                 
000200       IDENTIFICATION DIVISION.                                                 
000300      *************************                                                 
000400       PROGRAM-ID.     GGVBATCH.                                                
000500       AUTHOR.         RALPH BRINK.                                             
000600       INSTALLATION.   GRANTS GOVERNANCE - BATCH SYSTEMS.                       
000700       DATE-WRITTEN.   11 MAR 1991.                                             
000800       DATE-COMPILED.                                                           
000900       SECURITY.       UNCLASSIFIED.                                            
001000      *                                                                         
001100      *DESCRIPTION :  THIS IS THE GRANT EXPENDITURE GOVERNANCE BATCH            
001200      *               DRIVER.  IT READS THE INTENT FILE IN ARRIVAL              
001300      *               ORDER, LOADS THE GRANT SNAPSHOT FILE INTO AN              
001400      *               IN-MEMORY TABLE SEARCHED BY GRANT-ID, AND FOR             
001500      *               EACH INTENT: VALIDATES THE SCHEMA (GGVSCHVL),             
001600      *               LOOKS UP THE SNAPSHOT, EVALUATES THE POLICY               
001700      *               (GGVRULEV), WRITES THE DECISION, AND FOR AN               
001800      *               APPROVE DECISION SELECTS THE SCOPE (GGVSCOPE)             
001900      *               AND ISSUES A COMMIT TOKEN (GGVTOKEN).  CONTROL            
002000      *               TOTALS ARE ACCUMULATED BY DECISION CATEGORY.              
002100      *               A SELF-TEST PASS RE-VALIDATES EVERY TOKEN ISSUED          
002200      *               DURING THE RUN BEFORE THE DECISION SUMMARY                
002300      *               REPORT IS PRINTED.                                        
002400      *                                                                         
002500      *===========================================================              
002600      * HISTORY OF MODIFICATION:                                                
002700      *===========================================================              
002800      * GGV0001 - RBRINK   - 11/03/1991 - INITIAL VERSION - OPENS THE   GGV0001 
002900      *                       INTENT AND DECISION FILES, CALLS THE              
003000      *                       SCHEMA VALIDATOR, WRITES DECISION-RECS.           
003100      * GGV0014 - PDSOUZA  - 02/06/1992 - REQ 64020 GRANT-SNAPSHOT      GGV0014 
003200      *                       FILE ADDED - LOADED INTO AN IN-MEMORY             
003300      *                       TABLE AND SEARCHED BY GRANT-ID.                   
003400      * GGV0037 - PDSOUZA  - 04/08/1995 - REQ 61190 OBJECT-CODE FIELD   GGV0037 
003500      *                       WIDENED TO 12 BYTES (SEE GGVINTR/GGVSNAP).        
003600      * GGV0044 - HTANAKA  - 22/09/1998 - Y2K REMEDIATION - PROCESSING  GGV0044 
003700      *                       DATE AND EVALUATED-AT NOW CARRY A FULL            
003800      *                       4-DIGIT YEAR (CENTURY PREFIX HARD-CODED           
003900      *                       TO "20" - REVISIT BEFORE THE YEAR 2100).          
004000      * GGV0058 - PDSOUZA  - 19/11/1996 - REQ 74410 GRANT POLICY        GGV0058 
004100      *                       EVALUATOR (GGVRULEV) WIRED IN - RULES             
004200      *                       R-PERIOD-001, R-BUDGET-002, R-ALLOW-003.          
004300      * GGV0102 - LMASILA  - 30/06/2004 - REQ 90142 TOKEN-BASED POSTING GGV0102 
004400      *                       PROJECT - GGVSCOPE AND GGVTOKEN WIRED IN          
004500      *                       FOR APPROVE DECISIONS, TOKEN FILE ADDED,          
004600      *                       DECISION SUMMARY REPORT ADDED.                    
004700      * GGV0140 - RBRINK   - 17/05/2008 - REQ 104477 SELF-TEST PASS     GGV0140 
004800      *                       ADDED - EVERY TOKEN ISSUED IN THE RUN IS          
004900      *                       RE-VALIDATED THROUGH GGVTOKEN'S VALIDATE          
005000      *                       MODE BEFORE THE REPORT IS PRINTED, PER            
005100      *                       AUDIT FINDING 2008-014.                           
005200      * GGV0151 - LMASILA  - 19/08/2009 - REQ 110220 GRAND TOTAL LINE   GGV0151 
005300      *                       ADDED (VALID RECORDS ONLY - INVALID               
005400      *                       RECORDS KEEP THEIR OWN AMOUNT TOTAL AND           
005500      *                       DO NOT COUNT TOWARD THE GRAND TOTAL).             
005600      * GGV0163 - HTANAKA  - 11/02/2011 - AUDIT FINDING 2011-006 -      GGV0163 
005700      *                       WK-C-TOKEN-TTL-SECONDS WAS SET TO 900,            
005800      *                       NOT THE 300-SECOND POLICY DEFAULT - EVERY         
005900      *                       ISSUED TOKEN WAS GOOD 3X LONGER THAN              
006000      *                       INTENDED.  CORRECTED TO 300.                      
006100      *-----------------------------------------------------------              
006200       EJECT                                                                    
006300      **********************                                                    
006400       ENVIRONMENT DIVISION.                                                    
006500      **********************                                                    
006600       CONFIGURATION SECTION.                                                   
006700       SOURCE-COMPUTER.  IBM-AS400.                                             
006800       OBJECT-COMPUTER.  IBM-AS400.                                             
006900       SPECIAL-NAMES.    C01 IS TOP-OF-FORM                                     
007000                         UPSI-0 IS UPSI-SWITCH-0                                
007100                           ON STATUS IS U0-ON                                   
007200                           OFF STATUS IS U0-OFF.                                
007300      *                                                                         
007400       INPUT-OUTPUT SECTION.                                                    
007500       FILE-CONTROL.                                                            
007600           SELECT GGV-INTENT-FILE     ASSIGN TO GGVINTR                         
007700                   ORGANIZATION IS SEQUENTIAL                                   
007800                   FILE STATUS IS WK-C-FILE-STATUS.                             
007900           SELECT GGV-SNAPSHOT-FILE   ASSIGN TO GGVSNAP                         
008000                   ORGANIZATION IS SEQUENTIAL                                   
008100                   FILE STATUS IS WK-C-FILE-STATUS.                             
008200           SELECT GGV-DECISION-FILE   ASSIGN TO GGVDEC                          
008300                   ORGANIZATION IS SEQUENTIAL                                   
008400                   FILE STATUS IS WK-C-FILE-STATUS.                             
008500           SELECT GGV-TOKEN-FILE      ASSIGN TO GGVTOK                          
008600                   ORGANIZATION IS SEQUENTIAL                                   
008700                   FILE STATUS IS WK-C-FILE-STATUS.                             
008800           SELECT GGV-REPORT-FILE     ASSIGN TO GGVRPT                          
008900                   ORGANIZATION IS SEQUENTIAL                                   
009000                   FILE STATUS IS WK-C-FILE-STATUS.                             
009100      *                                                                         
009200      ***************                                                           
009300       DATA DIVISION.                                                           
009400      ***************                                                           
009500       FILE SECTION.                                                            
009600      *****************                                                         
009700       FD  GGV-INTENT-FILE                                                      
009800           LABEL RECORDS ARE OMITTED                                            
009900           DATA RECORD IS GGV-INTENT-RECORD.                                    
010000           COPY GGVINTR.                                                        
010100      *                                                                         
010200       FD  GGV-SNAPSHOT-FILE                                                    
010300           LABEL RECORDS ARE OMITTED                                            
010400           DATA RECORD IS GGV-SNAPSHOT-RECORD.                                  
010500           COPY GGVSNAP.                                                        
010600      *                                                                         
010700       FD  GGV-DECISION-FILE                                                    
010800           LABEL RECORDS ARE OMITTED                                            
010900           DATA RECORD IS GGV-DECISION-RECORD.                                  
011000           COPY GGVDEC.                                                         
011100      *                                                                         
011200       FD  GGV-TOKEN-FILE                                                       
011300           LABEL RECORDS ARE OMITTED                                            
011400           DATA RECORD IS GGV-TOKEN-RECORD.                                     
011500           COPY GGVTOK.                                                         
011600      *                                                                         
011700       FD  GGV-REPORT-FILE                                                      
011800           LABEL RECORDS ARE OMITTED                                            
011900           DATA RECORD IS GGV-REPORT-LINE.                                      
012000       01  GGV-REPORT-LINE                 PIC X(132).                          
012100      *                                                                         
012200       EJECT                                                                    
012300       WORKING-STORAGE SECTION.                                                 
012400      *************************                                                 
012500       01  FILLER                          PIC X(24)        VALUE               
012600           "** PROGRAM GGVBATCH **".                                            
012700      *                                                                         
012800           COPY GGVCSTAT.                                                       
012900           COPY GGVSNAPT.                                                       
013000      *                                                                         
013100       01  WK-C-WORK-AREA.                                                      
013200           05  WK-N-TOKEN-SEQ               PIC 9(12) COMP-3 VALUE ZERO.        
013300           05  WK-C-TOKEN-SEQ-DISPLAY       PIC 9(12) VALUE ZERO.               
013400           05  WK-N-SELFTEST-FAIL-CNT       PIC 9(05) COMP-3 VALUE ZERO.        
013500           05  FILLER                       PIC X(08).                          
013600      *                                                                         
013700      * PROCESSING-DATE WORK AREA - Y2K REMEDIATION HARD-CODES THE              
013800      * CENTURY BECAUSE THIS BOX'S ACCEPT-FROM-DATE STILL RETURNS               
013900      * A 2-DIGIT YEAR (GGV0044).                                               
014000      *                                                                         
014100       01  WK-C-DATE-WORK.                                                      
014200           05  WK-C-DATE-CENTURY            PIC X(02) VALUE "20".               
014300           05  WK-C-DATE-YYMMDD             PIC 9(06).                          
014400       01  WK-C-DATE-WORK-R REDEFINES WK-C-DATE-WORK.                           
014500           05  WK-C-PROCESSING-DATE         PIC 9(08).                          
014600      *                                                                         
014700       01  WK-C-TIME-WORK                   PIC 9(08).                          
014800       01  WK-C-TIME-WORK-R REDEFINES WK-C-TIME-WORK.                           
014900           05  WK-C-TIME-HHMMSS             PIC 9(06).                          
015000           05  FILLER                       PIC 9(02).                          
015100      *                                                                         
015200       01  WK-C-TIMESTAMP-NOW               PIC 9(14) VALUE ZERO.               
015300       01  WK-C-TIMESTAMP-NOW-R REDEFINES WK-C-TIMESTAMP-NOW.                   
015400           05  WK-C-TS-NOW-DATE             PIC 9(08).                          
015500           05  WK-C-TS-NOW-TIME             PIC 9(06).                          
015600      *                                                                         
015700      * SHOP POLICY CONSTANTS - NORMALLY PULLED FROM THE SECURITY               
015800      * PARAMETER FEED AT THIS INSTALLATION; HELD HERE AS WORKING-              
015900      * STORAGE CONSTANTS UNTIL THAT FEED IS EXTENDED TO COVER GGV.             
016000      *                                                                         
016100       01  WK-C-POLICY-VERSION-ID           PIC X(16) VALUE                     
016200           "GGV-POLICY-01   ".                                                  
016300       01  WK-C-SIGNING-KEY                 PIC X(20) VALUE                     
016400           "GGVBATCH-SITE-KEY-01".                                              
016500       01  WK-C-TOKEN-TTL-SECONDS           PIC 9(05) COMP-3 VALUE 300.         
016600       01  WK-C-REQUIRED-SCOPE              PIC X(20) VALUE                     
016700           "POST_GRANT_EXPENSE  ".                                              
016800      *                                                                         
016900      * ISSUED-TOKEN TABLE - EVERY TOKEN ISSUED THIS RUN IS KEPT HERE           
017000      * SO THE SELF-TEST PASS (GGV0140) CAN RE-VALIDATE EACH ONE                
017100      * WITHOUT RE-OPENING THE TOKEN FILE FOR INPUT.                            
017200      *                                                                         
017300       01  WK-C-ISSUED-TOKENS.                                                  
017400           05  WK-C-ISSUED-TOKEN-CNT        PIC 9(05) COMP-3 VALUE ZERO.        
017500           05  WK-C-ISSUED-TOKEN OCCURS 0 TO 2000 TIMES                         
017600                                  DEPENDING ON WK-C-ISSUED-TOKEN-CNT            
017700                                  INDEXED BY WK-C-ISSUED-IDX.                   
017800               10  WK-C-ISSUED-TOKEN-ID     PIC X(16).                          
017900               10  WK-C-ISSUED-REQUEST-ID   PIC X(20).                          
018000               10  WK-C-ISSUED-TRANS-ID     PIC X(20).                          
018100               10  WK-C-ISSUED-DEC-HASH     PIC X(16).                          
018200               10  WK-C-ISSUED-POL-VERSION  PIC X(16).                          
018300               10  WK-C-ISSUED-SNAP-HASH    PIC X(24).                          
018400               10  WK-C-ISSUED-SCOPE        PIC X(20).                          
018500               10  WK-C-ISSUED-ISSUED-AT    PIC 9(14).                          
018600               10  WK-C-ISSUED-EXPIRES-AT   PIC 9(14).                          
018700               10  WK-C-ISSUED-ONE-TIME     PIC X(01).                          
018800               10  WK-C-ISSUED-SIGNATURE    PIC X(16).                          
018900               10  FILLER                   PIC X(05).                          
019000      *                                                                         
019100      * CONTROL TOTALS                                                          
019200      *                                                                         
019300       01  WK-C-CONTROL-TOTALS.                                                 
019400           05  WK-C-TOTAL-READ-CNT          PIC S9(07) COMP-3 VALUE 0.          
019500           05  WK-C-TOTAL-APPROVE-CNT       PIC S9(07) COMP-3 VALUE 0.          
019600           05  WK-C-TOTAL-APPROVE-AMT       PIC S9(11)V99 COMP-3                
019700                                             VALUE 0.                           
019800           05  WK-C-TOTAL-REJECT-CNT        PIC S9(07) COMP-3 VALUE 0.          
019900           05  WK-C-TOTAL-REJECT-AMT        PIC S9(11)V99 COMP-3                
020000                                             VALUE 0.                           
020100           05  WK-C-TOTAL-REVIEW-CNT        PIC S9(07) COMP-3 VALUE 0.          
020200           05  WK-C-TOTAL-REVIEW-AMT        PIC S9(11)V99 COMP-3                
020300                                             VALUE 0.                           
020400           05  WK-C-TOTAL-INVALID-CNT       PIC S9(07) COMP-3 VALUE 0.          
020500           05  WK-C-TOTAL-INVALID-AMT       PIC S9(11)V99 COMP-3                
020600                                             VALUE 0.                           
020700           05  WK-C-TOTAL-TOKENS-CNT        PIC S9(07) COMP-3 VALUE 0.          
020800           05  WK-C-GRAND-TOTAL-AMT         PIC S9(11)V99 COMP-3                
020900                                             VALUE 0.                           
021000           05  FILLER                       PIC X(10).                          
021100      *                                                                         
021200      * REPORT LINE IMAGES                                                      
021300      *                                                                         
021400       01  WK-C-HEADING-LINE-1.                                                 
021500           05  FILLER                       PIC X(01) VALUE SPACE.              
021600           05  FILLER                       PIC X(40) VALUE                     
021700               "GGVBATCH - GRANT EXPENDITURE GOVERNANCE".                       
021800           05  FILLER                       PIC X(20) VALUE                     
021900               " - DECISION SUMMARY".                                           
022000           05  FILLER                       PIC X(71) VALUE SPACES.             
022100      *                                                                         
022200       01  WK-C-HEADING-LINE-2.                                                 
022300           05  FILLER                       PIC X(01) VALUE SPACE.              
022400           05  FILLER                       PIC X(16) VALUE                     
022500               "POLICY VERSION: ".                                              
022600           05  WK-H2-POLICY-VERSION         PIC X(16).                          
022700           05  FILLER                       PIC X(04) VALUE SPACES.             
022800           05  FILLER                       PIC X(17) VALUE                     
022900               "PROCESSING DATE: ".                                             
023000           05  WK-H2-PROCESSING-DATE        PIC 9(08).                          
023100           05  FILLER                       PIC X(70) VALUE SPACES.             
023200      *                                                                         
023300       01  WK-C-HEADING-LINE-3.                                                 
023400           05  FILLER                       PIC X(01) VALUE SPACE.              
023500           05  FILLER                       PIC X(20) VALUE                     
023600               "TRANSACTION-ID".                                                
023700           05  FILLER                       PIC X(20) VALUE                     
023800               "GRANT-ID".                                                      
023900           05  FILLER                       PIC X(16) VALUE                     
024000               "AMOUNT".                                                        
024100           05  FILLER                       PIC X(16) VALUE                     
024200               "DECISION".                                                      
024300           05  FILLER                       PIC X(04) VALUE                     
024400               "RVW ".                                                          
024500           05  FILLER                       PIC X(05) VALUE                     
024600               "VCNT ".                                                         
024700           05  FILLER                       PIC X(12) VALUE                     
024800               "1ST-VIOL".                                                      
024900           05  FILLER                       PIC X(38) VALUE SPACES.             
025000      *                                                                         
025100       01  WK-C-DETAIL-LINE.                                                    
025200           05  FILLER                       PIC X(01) VALUE SPACE.              
025300           05  WK-DL-TRANSACTION-ID         PIC X(20).                          
025400           05  WK-DL-GRANT-ID               PIC X(20).                          
025500           05  WK-DL-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.                 
025600           05  FILLER                       PIC X(02) VALUE SPACES.             
025700           05  WK-DL-DECISION               PIC X(15).                          
025800           05  FILLER                       PIC X(01) VALUE SPACE.              
025900           05  WK-DL-REQUIRES-REVIEW        PIC X(01).                          
026000           05  FILLER                       PIC X(03) VALUE SPACES.             
026100           05  WK-DL-VIOLATION-COUNT        PIC ZZ9.                            
026200           05  FILLER                       PIC X(02) VALUE SPACES.             
026300           05  WK-DL-FIRST-VIOL-RULE        PIC X(12).                          
026400           05  FILLER                       PIC X(31) VALUE SPACES.             
026500      *                                                                         
026600       01  WK-C-TOTALS-LINE.                                                    
026700           05  FILLER                       PIC X(01) VALUE SPACE.              
026800           05  WK-TL-LABEL                  PIC X(24).                          
026900           05  WK-TL-COUNT                  PIC ZZZ,ZZ9.                        
027000           05  FILLER                       PIC X(04) VALUE SPACES.             
027100           05  WK-TL-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.                 
027200           05  FILLER                       PIC X(76) VALUE SPACES.             
027300      *                                                                         
027400       EJECT                                                                    
027500      ********************                                                      
027600       PROCEDURE DIVISION.                                                      
027700      ********************                                                      
027800       MAIN-MODULE.                                                             
027900           PERFORM 1000-INITIALIZE-RUN                                          
028000              THRU 1000-INITIALIZE-RUN-EX.                                      
028100           PERFORM 2000-PROCESS-ONE-INTENT                                      
028200              THRU 2000-PROCESS-ONE-INTENT-EX                                   
028300              UNTIL WK-C-EOF-INTENT-YES.                                        
028400           PERFORM 3000-RUN-SELF-TEST                                           
028500              THRU 3000-RUN-SELF-TEST-EX.                                       
028600           PERFORM 4000-WRITE-TOTALS                                            
028700              THRU 4000-WRITE-TOTALS-EX.                                        
028800           PERFORM Z000-END-PROGRAM                                             
028900              THRU Z000-END-PROGRAM-EX.                                         
029000           GOBACK.                                                              
029100      *                                                                         
029200      *-----------------------------------------------------------              
029300      * 1000 - OPEN FILES, LOAD THE SNAPSHOT TABLE, ZERO THE TOTALS,            
029400      *        ESTABLISH THE PROCESSING DATE/TIME, PRINT HEADINGS.              
029500      *-----------------------------------------------------------              
029600       1000-INITIALIZE-RUN.                                                     
029700           MOVE "N"                        TO WK-C-EOF-INTENT.                  
029800           MOVE "N"                        TO WK-C-EOF-SNAPSHOT.                
029900           OPEN INPUT  GGV-INTENT-FILE.                                         
030000           IF NOT WK-C-SUCCESSFUL                                               
030100               DISPLAY "GGVBATCH - OPEN ERROR - GGV-INTENT-FILE"                
030200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
030300               GO TO Z000-END-PROGRAM.                                          
030400           OPEN INPUT  GGV-SNAPSHOT-FILE.                                       
030500           IF NOT WK-C-SUCCESSFUL                                               
030600               DISPLAY "GGVBATCH - OPEN ERROR - GGV-SNAPSHOT-FILE"              
030700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
030800               GO TO Z000-END-PROGRAM.                                          
030900           OPEN OUTPUT GGV-DECISION-FILE.                                       
031000           IF NOT WK-C-SUCCESSFUL                                               
031100               DISPLAY "GGVBATCH - OPEN ERROR - GGV-DECISION-FILE"              
031200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
031300               GO TO Z000-END-PROGRAM.                                          
031400           OPEN OUTPUT GGV-TOKEN-FILE.                                          
031500           IF NOT WK-C-SUCCESSFUL                                               
031600               DISPLAY "GGVBATCH - OPEN ERROR - GGV-TOKEN-FILE"                 
031700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
031800               GO TO Z000-END-PROGRAM.                                          
031900           OPEN OUTPUT GGV-REPORT-FILE.                                         
032000           IF NOT WK-C-SUCCESSFUL                                               
032100               DISPLAY "GGVBATCH - OPEN ERROR - GGV-REPORT-FILE"                
032200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
032300               GO TO Z000-END-PROGRAM.                                          
032400      *                                                                         
032500           ACCEPT WK-C-DATE-YYMMDD          FROM DATE.                          
032600           ACCEPT WK-C-TIME-WORK            FROM TIME.                          
032700           MOVE WK-C-PROCESSING-DATE        TO WK-C-TS-NOW-DATE.                
032800           MOVE WK-C-TIME-HHMMSS            TO WK-C-TS-NOW-TIME.                
032900      *                                                                         
033000           PERFORM 1100-LOAD-SNAPSHOT-TABLE                                     
033100              THRU 1100-LOAD-SNAPSHOT-TABLE-EX                                  
033200              UNTIL WK-C-EOF-SNAPSHOT-YES.                                      
033300      *                                                                         
033400           MOVE WK-C-POLICY-VERSION-ID      TO WK-H2-POLICY-VERSION.            
033500           MOVE WK-C-PROCESSING-DATE        TO WK-H2-PROCESSING-DATE.           
033600           WRITE GGV-REPORT-LINE            FROM WK-C-HEADING-LINE-1            
033700               AFTER ADVANCING TOP-OF-FORM.                                     
033800           WRITE GGV-REPORT-LINE            FROM WK-C-HEADING-LINE-2            
033900               AFTER ADVANCING 1 LINE.                                          
034000           WRITE GGV-REPORT-LINE            FROM WK-C-HEADING-LINE-3            
034100               AFTER ADVANCING 2 LINES.                                         
034200       1000-INITIALIZE-RUN-EX.                                                  
034300           EXIT.                                                                
034400      *                                                                         
034500      *-----------------------------------------------------------              
034600      * 1100 - LOAD ONE GRANT-SNAPSHOT RECORD INTO WK-SNAPSHOT-TABLE.           
034700      *        THE FILE ARRIVES SORTED ASCENDING BY GRANT-ID SO THE             
034800      *        TABLE NEEDS NO SEPARATE SORT STEP FOR SEARCH ALL.                
034900      *-----------------------------------------------------------              
035000       1100-LOAD-SNAPSHOT-TABLE.                                                
035100           READ GGV-SNAPSHOT-FILE                                               
035200               AT END                                                           
035300                   MOVE "Y"                TO WK-C-EOF-SNAPSHOT                 
035400               NOT AT END                                                       
035500                   ADD 1 TO WK-SNAPSHOT-ENTRY-CNT                               
035600                   MOVE SR-GRANT-ID                                             
035700                       TO WK-SNAP-GRANT-ID (WK-SNAPSHOT-ENTRY-CNT)              
035800                   MOVE SR-SNAPSHOT-ID                                          
035900                       TO WK-SNAP-SNAPSHOT-ID (WK-SNAPSHOT-ENTRY-CNT)           
036000                   MOVE SR-SNAPSHOT-HASH                                        
036100                       TO WK-SNAP-SNAPSHOT-HASH (WK-SNAPSHOT-ENTRY-CNT)         
036200                   MOVE SR-AS-OF-DATE                                           
036300                       TO WK-SNAP-AS-OF-DATE (WK-SNAPSHOT-ENTRY-CNT)            
036400                   MOVE SR-GRANT-START-DATE                                     
036500                       TO WK-SNAP-START-DATE (WK-SNAPSHOT-ENTRY-CNT)            
036600                   MOVE SR-GRANT-END-DATE                                       
036700                       TO WK-SNAP-END-DATE (WK-SNAPSHOT-ENTRY-CNT)              
036800                   MOVE SR-BUDGET-REMAINING                                     
036900                       TO WK-SNAP-BUDGET-REM (WK-SNAPSHOT-ENTRY-CNT)            
037000                   MOVE SR-ALLOWED-CODE-COUNT                                   
037100                       TO WK-SNAP-CODE-COUNT (WK-SNAPSHOT-ENTRY-CNT)            
037200                   MOVE SR-ALLOWED-TABLE                                        
037300                       TO WK-SNAP-CODE-TABLE (WK-SNAPSHOT-ENTRY-CNT)            
037400                   MOVE SR-HIGH-DOLLAR-THRESHLD                                 
037500                       TO WK-SNAP-THRESHOLD (WK-SNAPSHOT-ENTRY-CNT)             
037600                   MOVE SR-MAX-SNAPSHOT-AGE-DYS                                 
037700                       TO WK-SNAP-MAX-AGE (WK-SNAPSHOT-ENTRY-CNT)               
037800           END-READ.                                                            
037900       1100-LOAD-SNAPSHOT-TABLE-EX.                                             
038000           EXIT.                                                                
038100      *                                                                         
038200      *-----------------------------------------------------------              
038300      * 2000 - READ ONE INTENT AND DRIVE IT THROUGH VALIDATE, LOOKUP,           
038400      *        EVALUATE, WRITE-DECISION AND, ON APPROVE, ISSUE-TOKEN.           
038500      *-----------------------------------------------------------              
038600       2000-PROCESS-ONE-INTENT.                                                 
038700           READ GGV-INTENT-FILE                                                 
038800               AT END                                                           
038900                   MOVE "Y"                TO WK-C-EOF-INTENT                   
039000               NOT AT END                                                       
039100                   ADD 1 TO WK-C-TOTAL-READ-CNT                                 
039200                   PERFORM 2100-VALIDATE-SCHEMA                                 
039300                      THRU 2100-VALIDATE-SCHEMA-EX                              
039400                   IF WK-SCHL-INVALID                                           
039500                       PERFORM 2900-WRITE-INVALID-DECISION                      
039600                          THRU 2900-WRITE-INVALID-DECISION-EX                   
039700                   ELSE                                                         
039800                       PERFORM 2200-LOOKUP-SNAPSHOT                             
039900                          THRU 2200-LOOKUP-SNAPSHOT-EX                          
040000                       IF NOT WK-C-SNAPSHOT-FOUND-YES                           
040100                           MOVE "grant snapshot not found"                      
040200                               TO WK-SCHL-ERROR-REASON                          
040300                           PERFORM 2900-WRITE-INVALID-DECISION                  
040400                              THRU 2900-WRITE-INVALID-DECISION-EX               
040500                       ELSE                                                     
040600                           PERFORM 2300-EVALUATE-POLICY                         
040700                              THRU 2300-EVALUATE-POLICY-EX                      
040800                           PERFORM 2400-WRITE-DECISION                          
040900                              THRU 2400-WRITE-DECISION-EX                       
041000                           IF DR-DECISION-APPROVE                               
041100                               PERFORM 2500-ISSUE-TOKEN                         
041200                                  THRU 2500-ISSUE-TOKEN-EX                      
041300                           END-IF                                               
041400                       END-IF                                                   
041500                   END-IF                                                       
041600           END-READ.                                                            
041700       2000-PROCESS-ONE-INTENT-EX.                                              
041800           EXIT.                                                                
041900      *                                                                         
042000      *-----------------------------------------------------------              
042100      * 2100 - RUN THE INTENT SCHEMA VALIDATOR (GGVSCHVL).                      
042200      *-----------------------------------------------------------              
042300       2100-VALIDATE-SCHEMA.                                                    
042400           MOVE IR-TRANSACTION-ID          TO WK-SCHL-TRANSACTION-ID.           
042500           MOVE IR-GRANT-ID                 TO WK-SCHL-GRANT-ID.                
042600           MOVE IR-ORG-UNIT                 TO WK-SCHL-ORG-UNIT.                
042700           MOVE IR-AMOUNT                   TO WK-SCHL-AMOUNT.                  
042800           MOVE IR-CURRENCY                 TO WK-SCHL-CURRENCY.                
042900           MOVE IR-OBJECT-CODE              TO WK-SCHL-OBJECT-CODE.             
043000           MOVE IR-EXPENSE-DATE             TO WK-SCHL-EXPENSE-DATE.            
043100           MOVE IR-POSTING-DATE             TO WK-SCHL-POSTING-DATE.            
043200           MOVE IR-DESCRIPTION              TO WK-SCHL-DESCRIPTION.             
043300           MOVE IR-EVIDENCE-COUNT           TO WK-SCHL-EVIDENCE-COUNT.          
043400           MOVE IR-EVIDENCE-TABLE           TO WK-SCHL-EVIDENCE-TABLE.          
043500           MOVE IR-MODEL-CONFIDENCE       TO WK-SCHL-MODEL-CONFIDENCE.          
043600           MOVE IR-RISK-CLASS               TO WK-SCHL-RISK-CLASS.              
043700           MOVE IR-RATIONALE-SUMMARY       TO WK-SCHL-RATIONALE-SUMRY.          
043800           CALL "GGVSCHVL"                  USING WK-GGVSCHL.                   
043900       2100-VALIDATE-SCHEMA-EX.                                                 
044000           EXIT.                                                                
044100      *                                                                         
044200      *-----------------------------------------------------------              
044300      * 2200 - LOOK UP THE GRANT SNAPSHOT BY GRANT-ID USING A BINARY            
044400      *        SEARCH OVER THE SORTED IN-MEMORY TABLE (SEARCH ALL).             
044500      *-----------------------------------------------------------              
044600       2200-LOOKUP-SNAPSHOT.                                                    
044700           MOVE "N"                        TO WK-C-SNAPSHOT-FOUND.              
044800           SEARCH ALL WK-SNAPSHOT-ENTRY                                         
044900               AT END                                                           
045000                   MOVE "N"                TO WK-C-SNAPSHOT-FOUND               
045100               WHEN WK-SNAP-GRANT-ID (WK-SNAP-IDX) = IR-GRANT-ID                
045200                   MOVE "Y"                TO WK-C-SNAPSHOT-FOUND               
045300           END-SEARCH.                                                          
045400       2200-LOOKUP-SNAPSHOT-EX.                                                 
045500           EXIT.                                                                
045600      *                                                                         
045700      *-----------------------------------------------------------              
045800      * 2300 - RUN THE GRANT POLICY EVALUATOR (GGVRULEV) AGAINST THE            
045900      *        NORMALIZED INTENT AND THE SNAPSHOT TABLE ENTRY.                  
046000      *-----------------------------------------------------------              
046100       2300-EVALUATE-POLICY.                                                    
046200           MOVE WK-SCHL-TRANSACTION-ID   TO WK-RULL-TRANSACTION-ID.             
046300           MOVE IR-AMOUNT                  TO WK-RULL-AMOUNT.                   
046400           MOVE WK-SCHL-NORM-OBJECT-CODE   TO WK-RULL-OBJECT-CODE.              
046500           MOVE IR-EXPENSE-DATE            TO WK-RULL-EXPENSE-DATE.             
046600           MOVE WK-SCHL-NORM-EVID-COUNT  TO WK-RULL-EVIDENCE-COUNT.             
046700           MOVE WK-SCHL-NORM-RISK-CLASS    TO WK-RULL-RISK-CLASS.               
046800           MOVE IR-MODEL-CONFIDENCE     TO WK-RULL-MODEL-CONFIDENCE.            
046900           MOVE WK-C-PROCESSING-DATE     TO WK-RULL-PROCESSING-DATE.            
047000           MOVE WK-C-POLICY-VERSION-ID    TO WK-RULL-POLICY-VERSION.            
047100           MOVE WK-SNAP-SNAPSHOT-ID (WK-SNAP-IDX)                               
047200                                            TO WK-RULL-SNAP-ID.                 
047300           MOVE WK-SNAP-SNAPSHOT-HASH (WK-SNAP-IDX)                             
047400                                            TO WK-RULL-SNAP-HASH.               
047500           MOVE WK-SNAP-AS-OF-DATE (WK-SNAP-IDX)                                
047600                                            TO WK-RULL-SNAP-AS-OF-DATE.         
047700           MOVE WK-SNAP-START-DATE (WK-SNAP-IDX)                                
047800                                            TO WK-RULL-SNAP-START-DATE.         
047900           MOVE WK-SNAP-END-DATE (WK-SNAP-IDX)                                  
048000                                            TO WK-RULL-SNAP-END-DATE.           
048100           MOVE WK-SNAP-BUDGET-REM (WK-SNAP-IDX)                                
048200                                            TO WK-RULL-SNAP-BUDGET-REM.         
048300           MOVE WK-SNAP-CODE-COUNT (WK-SNAP-IDX)                                
048400                                            TO WK-RULL-SNAP-CODE-COUNT.         
048500           MOVE WK-SNAP-CODE-TABLE (WK-SNAP-IDX)                                
048600                                            TO WK-RULL-SNAP-CODE-TABLE.         
048700           MOVE WK-SNAP-THRESHOLD (WK-SNAP-IDX)                                 
048800                                            TO WK-RULL-SNAP-THRESHOLD.          
048900           MOVE WK-SNAP-MAX-AGE (WK-SNAP-IDX)                                   
049000                                            TO WK-RULL-SNAP-MAX-AGE.            
049100           CALL "GGVRULEV"                  USING WK-GGVRULL.                   
049200       2300-EVALUATE-POLICY-EX.                                                 
049300           EXIT.                                                                
049400      *                                                                         
049500      *-----------------------------------------------------------              
049600      * 2400 - BUILD AND WRITE THE DECISION-RECORD FOR A VALIDATED,             
049700      *        EVALUATED INTENT; ACCUMULATE ITS CONTROL TOTALS AND              
049800      *        PRINT ITS REPORT DETAIL LINE.                                    
049900      *-----------------------------------------------------------              
050000       2400-WRITE-DECISION.                                                     
050100           MOVE SPACES                     TO GGV-DECISION-RECORD.              
050200           MOVE WK-SCHL-TRANSACTION-ID     TO DR-TRANSACTION-ID.                
050300           MOVE WK-RULL-DECISION            TO DR-DECISION.                     
050400           MOVE WK-RULL-REQUIRES-REVIEW     TO DR-REQUIRES-REVIEW.              
050500           MOVE WK-RULL-VIOLATION-COUNT     TO DR-VIOLATION-COUNT.              
050600           MOVE WK-RULL-VIOLATION-TABLE     TO DR-VIOLATION-TABLE.              
050700           MOVE WK-RULL-DECISION-HASH       TO DR-DECISION-HASH.                
050800           MOVE WK-C-POLICY-VERSION-ID      TO DR-POLICY-VERSION-ID.            
050900           MOVE WK-SNAP-SNAPSHOT-ID (WK-SNAP-IDX)                               
051000                                             TO DR-STATE-SNAPSHOT-ID.           
051100           MOVE WK-C-TIMESTAMP-NOW          TO DR-EVALUATED-AT.                 
051200           WRITE GGV-DECISION-RECORD.                                           
051300      *                                                                         
051400           IF DR-DECISION-APPROVE                                               
051500               ADD 1 TO WK-C-TOTAL-APPROVE-CNT                                  
051600               ADD IR-AMOUNT TO WK-C-TOTAL-APPROVE-AMT                          
051700               ADD IR-AMOUNT TO WK-C-GRAND-TOTAL-AMT                            
051800           ELSE                                                                 
051900           IF DR-DECISION-REJECT                                                
052000               ADD 1 TO WK-C-TOTAL-REJECT-CNT                                   
052100               ADD IR-AMOUNT TO WK-C-TOTAL-REJECT-AMT                           
052200               ADD IR-AMOUNT TO WK-C-GRAND-TOTAL-AMT                            
052300           ELSE                                                                 
052400               ADD 1 TO WK-C-TOTAL-REVIEW-CNT                                   
052500               ADD IR-AMOUNT TO WK-C-TOTAL-REVIEW-AMT                           
052600               ADD IR-AMOUNT TO WK-C-GRAND-TOTAL-AMT.                           
052700      *                                                                         
052800           PERFORM 2600-PRINT-DETAIL-LINE                                       
052900              THRU 2600-PRINT-DETAIL-LINE-EX.                                   
053000       2400-WRITE-DECISION-EX.                                                  
053100           EXIT.                                                                
053200      *                                                                         
053300      *-----------------------------------------------------------              
053400      * 2500 - APPROVE DECISION - SELECT THE SCOPE (GGVSCOPE), ISSUE            
053500      *        THE COMMIT TOKEN (GGVTOKEN), WRITE TOKEN-RECORD AND              
053600      *        REMEMBER THE CLAIM FOR THE SELF-TEST PASS.                       
053700      *-----------------------------------------------------------              
053800       2500-ISSUE-TOKEN.                                                        
053900           MOVE WK-RULL-DECISION            TO WK-SCPL-DECISION.                
054000           CALL "GGVSCOPE"                  USING WK-GGVSCPL.                   
054100           IF WK-SCPL-SCOPE-COUNT = ZERO                                        
054200               GO TO 2500-ISSUE-TOKEN-EX.                                       
054300      *                                                                         
054400           ADD 1 TO WK-N-TOKEN-SEQ.                                             
054500           MOVE WK-N-TOKEN-SEQ           TO WK-C-TOKEN-SEQ-DISPLAY.             
054600           MOVE SPACES                     TO WK-TOKL-CLAIM.                    
054700           STRING "TOK_" DELIMITED SIZE                                         
054800                  WK-C-TOKEN-SEQ-DISPLAY DELIMITED SIZE                         
054900               INTO WK-TOKL-TOKEN-ID.                                           
055000           MOVE WK-SCHL-TRANSACTION-ID      TO WK-TOKL-REQUEST-ID.              
055100           MOVE WK-SCHL-TRANSACTION-ID    TO WK-TOKL-TRANSACTION-ID.            
055200           MOVE WK-RULL-DECISION-HASH     TO WK-TOKL-DECISION-HASH.             
055300           MOVE WK-C-POLICY-VERSION-ID    TO WK-TOKL-POLICY-VERSION.            
055400           MOVE WK-SNAP-SNAPSHOT-HASH (WK-SNAP-IDX)                             
055500                                            TO WK-TOKL-SNAPSHOT-HASH.           
055600           MOVE WK-SCPL-SCOPE (1)           TO WK-TOKL-SCOPE.                   
055700           MOVE "I"                         TO WK-TOKL-MODE.                    
055800           MOVE WK-C-SIGNING-KEY            TO WK-TOKL-SIGNING-KEY.             
055900           MOVE WK-C-TIMESTAMP-NOW      TO WK-TOKL-CURRENT-TIMESTAMP.           
056000           MOVE WK-C-TOKEN-TTL-SECONDS      TO WK-TOKL-TTL-SECONDS.             
056100           MOVE SPACES                      TO WK-TOKL-REQUIRED-SCOPE.          
056200           CALL "GGVTOKEN"                  USING WK-GGVTOKL.                   
056300      *                                                                         
056400           IF WK-TOKL-INVALID                                                   
056500               DISPLAY "GGVBATCH - TOKEN ISSUE FAILED - "                       
056600                       WK-TOKL-REJECT-REASON                                    
056700               GO TO 2500-ISSUE-TOKEN-EX.                                       
056800      *                                                                         
056900           MOVE SPACES                     TO GGV-TOKEN-RECORD.                 
057000           MOVE WK-TOKL-TOKEN-ID            TO TK-TOKEN-ID.                     
057100           MOVE WK-TOKL-REQUEST-ID          TO TK-REQUEST-ID.                   
057200           MOVE WK-TOKL-TRANSACTION-ID      TO TK-TRANSACTION-ID.               
057300           MOVE WK-TOKL-DECISION-HASH       TO TK-DECISION-HASH.                
057400           MOVE WK-TOKL-POLICY-VERSION      TO TK-POLICY-VERSION-ID.            
057500           MOVE WK-TOKL-SNAPSHOT-HASH       TO TK-STATE-SNAPSHOT-HASH.          
057600           MOVE WK-TOKL-SCOPE               TO TK-SCOPE.                        
057700           MOVE WK-TOKL-ISSUED-AT           TO TK-ISSUED-AT.                    
057800           MOVE WK-TOKL-EXPIRES-AT          TO TK-EXPIRES-AT.                   
057900           MOVE WK-TOKL-ONE-TIME-USE        TO TK-ONE-TIME-USE.                 
058000           MOVE WK-TOKL-SIGNATURE           TO TK-SIGNATURE.                    
058100           WRITE GGV-TOKEN-RECORD.                                              
058200           ADD 1 TO WK-C-TOTAL-TOKENS-CNT.                                      
058300      *                                                                         
058400           ADD 1 TO WK-C-ISSUED-TOKEN-CNT.                                      
058500           MOVE WK-TOKL-TOKEN-ID                                                
058600               TO WK-C-ISSUED-TOKEN-ID (WK-C-ISSUED-TOKEN-CNT).                 
058700           MOVE WK-TOKL-REQUEST-ID                                              
058800               TO WK-C-ISSUED-REQUEST-ID (WK-C-ISSUED-TOKEN-CNT).               
058900           MOVE WK-TOKL-TRANSACTION-ID                                          
059000               TO WK-C-ISSUED-TRANS-ID (WK-C-ISSUED-TOKEN-CNT).                 
059100           MOVE WK-TOKL-DECISION-HASH                                           
059200               TO WK-C-ISSUED-DEC-HASH (WK-C-ISSUED-TOKEN-CNT).                 
059300           MOVE WK-TOKL-POLICY-VERSION                                          
059400               TO WK-C-ISSUED-POL-VERSION (WK-C-ISSUED-TOKEN-CNT).              
059500           MOVE WK-TOKL-SNAPSHOT-HASH                                           
059600               TO WK-C-ISSUED-SNAP-HASH (WK-C-ISSUED-TOKEN-CNT).                
059700           MOVE WK-TOKL-SCOPE                                                   
059800               TO WK-C-ISSUED-SCOPE (WK-C-ISSUED-TOKEN-CNT).                    
059900           MOVE WK-TOKL-ISSUED-AT                                               
060000               TO WK-C-ISSUED-ISSUED-AT (WK-C-ISSUED-TOKEN-CNT).                
060100           MOVE WK-TOKL-EXPIRES-AT                                              
060200               TO WK-C-ISSUED-EXPIRES-AT (WK-C-ISSUED-TOKEN-CNT).               
060300           MOVE WK-TOKL-ONE-TIME-USE                                            
060400               TO WK-C-ISSUED-ONE-TIME (WK-C-ISSUED-TOKEN-CNT).                 
060500           MOVE WK-TOKL-SIGNATURE                                               
060600               TO WK-C-ISSUED-SIGNATURE (WK-C-ISSUED-TOKEN-CNT).                
060700       2500-ISSUE-TOKEN-EX.                                                     
060800           EXIT.                                                                
060900      *                                                                         
061000      *-----------------------------------------------------------              
061100      * 2600 - PRINT THE REPORT DETAIL LINE FOR THE INTENT JUST                 
061200      *        WRITTEN TO THE DECISION FILE.                                    
061300      *-----------------------------------------------------------              
061400       2600-PRINT-DETAIL-LINE.                                                  
061500           MOVE SPACES                     TO WK-C-DETAIL-LINE.                 
061600           MOVE WK-SCHL-TRANSACTION-ID    TO WK-DL-TRANSACTION-ID.              
061700           MOVE IR-GRANT-ID                 TO WK-DL-GRANT-ID.                  
061800           MOVE IR-AMOUNT                   TO WK-DL-AMOUNT.                    
061900           MOVE WK-RULL-DECISION            TO WK-DL-DECISION.                  
062000           MOVE WK-RULL-REQUIRES-REVIEW   TO WK-DL-REQUIRES-REVIEW.             
062100           MOVE WK-RULL-VIOLATION-COUNT   TO WK-DL-VIOLATION-COUNT.             
062200           IF WK-RULL-VIOLATION-COUNT > ZERO                                    
062300               MOVE WK-RULL-VIOL-RULE-ID (1)                                    
062400                   TO WK-DL-FIRST-VIOL-RULE                                     
062500           ELSE                                                                 
062600               MOVE SPACES                  TO WK-DL-FIRST-VIOL-RULE.           
062700           WRITE GGV-REPORT-LINE            FROM WK-C-DETAIL-LINE               
062800               AFTER ADVANCING 1 LINE.                                          
062900       2600-PRINT-DETAIL-LINE-EX.                                               
063000           EXIT.                                                                
063100      *                                                                         
063200      *-----------------------------------------------------------              
063300      * 2900 - WRITE AN INVALID DECISION AND ITS REPORT DETAIL LINE.            
063400      *-----------------------------------------------------------              
063500       2900-WRITE-INVALID-DECISION.                                             
063600           MOVE SPACES                     TO GGV-DECISION-RECORD.              
063700           MOVE IR-TRANSACTION-ID          TO DR-TRANSACTION-ID.                
063800           MOVE "INVALID"                  TO DR-DECISION.                      
063900           MOVE "N"                        TO DR-REQUIRES-REVIEW.               
064000           MOVE ZERO                       TO DR-VIOLATION-COUNT.               
064100           MOVE WK-C-POLICY-VERSION-ID     TO DR-POLICY-VERSION-ID.             
064200           MOVE WK-C-TIMESTAMP-NOW         TO DR-EVALUATED-AT.                  
064300           MOVE WK-SCHL-ERROR-REASON       TO DR-ERROR-REASON.                  
064400           WRITE GGV-DECISION-RECORD.                                           
064500           ADD 1 TO WK-C-TOTAL-INVALID-CNT.                                     
064600           ADD IR-AMOUNT TO WK-C-TOTAL-INVALID-AMT.                             
064700      *                                                                         
064800           MOVE SPACES                     TO WK-C-DETAIL-LINE.                 
064900           MOVE IR-TRANSACTION-ID       TO WK-DL-TRANSACTION-ID.                
065000           MOVE IR-GRANT-ID                TO WK-DL-GRANT-ID.                   
065100           MOVE IR-AMOUNT                  TO WK-DL-AMOUNT.                     
065200           MOVE "INVALID"                  TO WK-DL-DECISION.                   
065300           MOVE "N"                        TO WK-DL-REQUIRES-REVIEW.            
065400           MOVE ZERO                       TO WK-DL-VIOLATION-COUNT.            
065500           MOVE SPACES                     TO WK-DL-FIRST-VIOL-RULE.            
065600           WRITE GGV-REPORT-LINE           FROM WK-C-DETAIL-LINE                
065700               AFTER ADVANCING 1 LINE.                                          
065800       2900-WRITE-INVALID-DECISION-EX.                                          
065900           EXIT.                                                                
066000      *                                                                         
066100      *-----------------------------------------------------------              
066200      * 3000 - SELF-TEST PASS - RE-VALIDATE EVERY TOKEN ISSUED THIS             
066300      *        RUN THROUGH GGVTOKEN'S VALIDATE MODE (GGV0140).                  
066400      *-----------------------------------------------------------              
066500       3000-RUN-SELF-TEST.                                                      
066600           MOVE ZERO                       TO WK-N-SELFTEST-FAIL-CNT.           
066700           PERFORM 3100-SELF-TEST-ONE-TOKEN                                     
066800              THRU 3100-SELF-TEST-ONE-TOKEN-EX                                  
066900              VARYING WK-C-ISSUED-IDX FROM 1 BY 1                               
067000              UNTIL WK-C-ISSUED-IDX > WK-C-ISSUED-TOKEN-CNT.                    
067100           IF WK-N-SELFTEST-FAIL-CNT > ZERO                                     
067200               DISPLAY "GGVBATCH - SELF-TEST TOKEN FAILURES - "                 
067300                       WK-N-SELFTEST-FAIL-CNT.                                  
067400       3000-RUN-SELF-TEST-EX.                                                   
067500           EXIT.                                                                
067600      *                                                                         
067700       3100-SELF-TEST-ONE-TOKEN.                                                
067800           MOVE SPACES                     TO WK-TOKL-CLAIM.                    
067900           MOVE "V"                        TO WK-TOKL-MODE.                     
068000           MOVE WK-C-SIGNING-KEY           TO WK-TOKL-SIGNING-KEY.              
068100           MOVE WK-C-TIMESTAMP-NOW     TO WK-TOKL-CURRENT-TIMESTAMP.            
068200           MOVE WK-C-REQUIRED-SCOPE      TO WK-TOKL-REQUIRED-SCOPE.             
068300           MOVE WK-C-ISSUED-TOKEN-ID (WK-C-ISSUED-IDX)                          
068400                                            TO WK-TOKL-TOKEN-ID.                
068500           MOVE WK-C-ISSUED-REQUEST-ID (WK-C-ISSUED-IDX)                        
068600                                            TO WK-TOKL-REQUEST-ID.              
068700           MOVE WK-C-ISSUED-TRANS-ID (WK-C-ISSUED-IDX)                          
068800                                            TO WK-TOKL-TRANSACTION-ID.          
068900           MOVE WK-C-ISSUED-DEC-HASH (WK-C-ISSUED-IDX)                          
069000                                            TO WK-TOKL-DECISION-HASH.           
069100           MOVE WK-C-ISSUED-POL-VERSION (WK-C-ISSUED-IDX)                       
069200                                            TO WK-TOKL-POLICY-VERSION.          
069300           MOVE WK-C-ISSUED-SNAP-HASH (WK-C-ISSUED-IDX)                         
069400                                            TO WK-TOKL-SNAPSHOT-HASH.           
069500           MOVE WK-C-ISSUED-SCOPE (WK-C-ISSUED-IDX)                             
069600                                            TO WK-TOKL-SCOPE.                   
069700           MOVE WK-C-ISSUED-ISSUED-AT (WK-C-ISSUED-IDX)                         
069800                                            TO WK-TOKL-ISSUED-AT.               
069900           MOVE WK-C-ISSUED-EXPIRES-AT (WK-C-ISSUED-IDX)                        
070000                                            TO WK-TOKL-EXPIRES-AT.              
070100           MOVE WK-C-ISSUED-ONE-TIME (WK-C-ISSUED-IDX)                          
070200                                            TO WK-TOKL-ONE-TIME-USE.            
070300           MOVE WK-C-ISSUED-SIGNATURE (WK-C-ISSUED-IDX)                         
070400                                            TO WK-TOKL-SIGNATURE.               
070500           CALL "GGVTOKEN"                  USING WK-GGVTOKL.                   
070600           IF WK-TOKL-INVALID                                                   
070700               ADD 1 TO WK-N-SELFTEST-FAIL-CNT                                  
070800               DISPLAY "GGVBATCH - SELF-TEST FAILED FOR TOKEN "                 
070900                       WK-C-ISSUED-TOKEN-ID (WK-C-ISSUED-IDX)                   
071000                       " - " WK-TOKL-REJECT-REASON.                             
071100       3100-SELF-TEST-ONE-TOKEN-EX.                                             
071200           EXIT.                                                                
071300      *                                                                         
071400      *-----------------------------------------------------------              
071500      * 4000 - PRINT THE CONTROL-TOTAL LINES AT THE END OF THE RUN.             
071600      *-----------------------------------------------------------              
071700       4000-WRITE-TOTALS.                                                       
071800           MOVE SPACES                     TO WK-C-TOTALS-LINE.                 
071900           MOVE "RECORDS READ"             TO WK-TL-LABEL.                      
072000           MOVE WK-C-TOTAL-READ-CNT         TO WK-TL-COUNT.                     
072100           MOVE ZERO                        TO WK-TL-AMOUNT.                    
072200           WRITE GGV-REPORT-LINE           FROM WK-C-TOTALS-LINE                
072300               AFTER ADVANCING 2 LINES.                                         
072400      *                                                                         
072500           MOVE SPACES                     TO WK-C-TOTALS-LINE.                 
072600           MOVE "APPROVE"                  TO WK-TL-LABEL.                      
072700           MOVE WK-C-TOTAL-APPROVE-CNT      TO WK-TL-COUNT.                     
072800           MOVE WK-C-TOTAL-APPROVE-AMT      TO WK-TL-AMOUNT.                    
072900           WRITE GGV-REPORT-LINE           FROM WK-C-TOTALS-LINE                
073000               AFTER ADVANCING 1 LINE.                                          
073100      *                                                                         
073200           MOVE SPACES                     TO WK-C-TOTALS-LINE.                 
073300           MOVE "REJECT"                   TO WK-TL-LABEL.                      
073400           MOVE WK-C-TOTAL-REJECT-CNT       TO WK-TL-COUNT.                     
073500           MOVE WK-C-TOTAL-REJECT-AMT       TO WK-TL-AMOUNT.                    
073600           WRITE GGV-REPORT-LINE           FROM WK-C-TOTALS-LINE                
073700               AFTER ADVANCING 1 LINE.                                          
073800      *                                                                         
073900           MOVE SPACES                     TO WK-C-TOTALS-LINE.                 
074000           MOVE "REQUIRE_REVIEW"           TO WK-TL-LABEL.                      
074100           MOVE WK-C-TOTAL-REVIEW-CNT       TO WK-TL-COUNT.                     
074200           MOVE WK-C-TOTAL-REVIEW-AMT       TO WK-TL-AMOUNT.                    
074300           WRITE GGV-REPORT-LINE           FROM WK-C-TOTALS-LINE                
074400               AFTER ADVANCING 1 LINE.                                          
074500      *                                                                         
074600           MOVE SPACES                     TO WK-C-TOTALS-LINE.                 
074700           MOVE "INVALID"                  TO WK-TL-LABEL.                      
074800           MOVE WK-C-TOTAL-INVALID-CNT      TO WK-TL-COUNT.                     
074900           MOVE WK-C-TOTAL-INVALID-AMT      TO WK-TL-AMOUNT.                    
075000           WRITE GGV-REPORT-LINE           FROM WK-C-TOTALS-LINE                
075100               AFTER ADVANCING 1 LINE.                                          
075200      *                                                                         
075300           MOVE SPACES                     TO WK-C-TOTALS-LINE.                 
075400           MOVE "TOKENS ISSUED"            TO WK-TL-LABEL.                      
075500           MOVE WK-C-TOTAL-TOKENS-CNT       TO WK-TL-COUNT.                     
075600           MOVE ZERO                        TO WK-TL-AMOUNT.                    
075700           WRITE GGV-REPORT-LINE           FROM WK-C-TOTALS-LINE                
075800               AFTER ADVANCING 1 LINE.                                          
075900      *                                                                         
076000           MOVE SPACES                     TO WK-C-TOTALS-LINE.                 
076100           MOVE "GRAND TOTAL (VALID)"      TO WK-TL-LABEL.                      
076200           MOVE ZERO                        TO WK-TL-COUNT.                     
076300           MOVE WK-C-GRAND-TOTAL-AMT        TO WK-TL-AMOUNT.                    
076400           WRITE GGV-REPORT-LINE           FROM WK-C-TOTALS-LINE                
076500               AFTER ADVANCING 2 LINES.                                         
076600       4000-WRITE-TOTALS-EX.                                                    
076700           EXIT.                                                                
076800      *                                                                         
076900      *-----------------------------------------------------------              
077000      * Z000 - CLOSE WHATEVER FILES ARE OPEN AND END THE RUN.  ALSO             
077100      *        THE GO TO TARGET FOR A FATAL OPEN ERROR ABOVE.                   
077200      *-----------------------------------------------------------              
077300       Z000-END-PROGRAM.                                                        
077400           CLOSE GGV-INTENT-FILE.                                               
077500           CLOSE GGV-SNAPSHOT-FILE.                                             
077600           CLOSE GGV-DECISION-FILE.                                             
077700           CLOSE GGV-TOKEN-FILE.                                                
077800           CLOSE GGV-REPORT-FILE.                                               
077900       Z000-END-PROGRAM-EX.                                                     
078000           EXIT.                                                                
078100      *                                                                         
078200      ************************************************************              
078300      *************** END OF PROGRAM SOURCE - GGVBATCH ***********              
078400      ************************************************************              
