000100      *************************                                                 
000200       IDENTIFICATION DIVISION.                                                 
000300      *************************                                                 
000400       PROGRAM-ID.     GGVTOKEN.                                                
000500       AUTHOR.         RALPH BRINK.                                             
000600       INSTALLATION.   GRANTS GOVERNANCE - BATCH SYSTEMS.                       
000700       DATE-WRITTEN.   17 MAY 2008.                                             
000800       DATE-COMPILED.                                                           
000900       SECURITY.       UNCLASSIFIED.                                            
001000      *                                                                         
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE THAT ACTS AS THE ONLY            
001200      *               GATE THROUGH WHICH A COMMIT TOKEN COMES INTO OR           
001300      *               GOES OUT OF EXISTENCE.  IN ISSUE MODE IT BUILDS           
001400      *               A ONE-TIME-USE TOKEN BOUND TO THE DECISION HASH,          
001500      *               THE POLICY VERSION AND THE SNAPSHOT HASH, GOOD            
001600      *               FOR THE SIGNING KEY'S TTL.  IN VALIDATE MODE IT           
001700      *               REPLAYS THE SAME SIGNATURE CALCULATION OVER THE           
001800      *               PRESENTED CLAIM AND REPORTS WHETHER THE CLAIM IS          
001900      *               STILL GOOD - THE SIGNATURE MATCHES, THE CLOCK             
002000      *               HAS NOT RUN OUT AND, FOR A ONE-TIME-USE TOKEN,            
002100      *               THE CALLER HOLDS THE REQUIRED SCOPE.  NEITHER             
002200      *               MODE TOUCHES A FILE - THE CALLER OWNS PERSISTING          
002300      *               THE TOKEN RECORD TO GGVDEC/GGVTOK.                        
002400      *                                                                         
002500      *===========================================================              
002600      * HISTORY OF MODIFICATION:                                                
002700      *===========================================================              
002800      * GGV0102 - LMASILA  - 30/06/2004 - INITIAL VERSION - ISSUE       GGV0102 
002900      *                       ONLY, REQ 90142 TOKEN-BASED POSTING.              
003000      * GGV0140 - RBRINK   - 17/05/2008 - REQ 104477 VALIDATE MODE      GGV0140 
003100      *                       ADDED FOR THE SELF-TEST BATCH PASS AND            
003200      *                       FOR THE DOWNSTREAM POSTING SYSTEM'S               
003300      *                       CALL-IN CHECK.  SIGNATURE ALGORITHM IS            
003400      *                       A SHARED PARAGRAPH SO ISSUE AND VALIDATE          
003500      *                       CANNOT DRIFT APART.                               
003600      * GGV0163 - HTANAKA  - 11/02/2011 - AUDIT FINDING 2011-006 -      GGV0163 
003700      *                       ISSUED-AT, EXPIRES-AT AND ONE-TIME-USE            
003800      *                       WERE MISSING FROM THE SIGNED CLAIM SET,           
003900      *                       SO A CAPTURED TOKEN COULD HAVE ITS                
004000      *                       EXPIRY OVERWRITTEN WITHOUT BREAKING THE           
004100      *                       SIGNATURE.  ALL THREE ADDED TO THE                
004200      *                       CANONICAL STRING IN D020, CANON-STRING            
004300      *                       WIDENED TO CARRY THEM.                            
004400      *-----------------------------------------------------------              
004500       EJECT                                                                    
004600      **********************                                                    
004700       ENVIRONMENT DIVISION.                                                    
004800      **********************                                                    
004900       CONFIGURATION SECTION.                                                   
005000       SOURCE-COMPUTER.  IBM-AS400.                                             
005100       OBJECT-COMPUTER.  IBM-AS400.                                             
005200       SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
005300                           ON STATUS IS U0-ON                                   
005400                           OFF STATUS IS U0-OFF.                                
005500      *                                                                         
005600      ***************                                                           
005700       DATA DIVISION.                                                           
005800      ***************                                                           
005900       WORKING-STORAGE SECTION.                                                 
006000      *************************                                                 
006100       01  FILLER                          PIC X(24)        VALUE               
006200           "** PROGRAM GGVTOKEN **".                                            
006300      *                                                                         
006400       01  WK-C-WORK-AREA.                                                      
006500           05  WK-N-EXP-SECONDS            PIC 9(09) COMP-3 VALUE ZERO.         
006600           05  WK-C-SIG-MATCH-IND          PIC X(01) VALUE "N".                 
006700               88  WK-C-SIG-MATCHES              VALUE "Y".                     
006800           05  WK-C-SCOPE-MATCH-IND        PIC X(01) VALUE "N".                 
006900               88  WK-C-SCOPE-MATCHES            VALUE "Y".                     
007000      *                                                                         
007100      * SIGNATURE WORK AREA - THE SIGNATURE IS THE SAME 131/999999937           
007200      * ROLLING HASH USED BY GGVRULEV FOR THE DECISION FINGERPRINT,             
007300      * RUN OVER THE SIGNING KEY FOLLOWED BY THE CLAIM FIELDS, SO               
007400      * ONLY A HOLDER OF THE SIGNING KEY CAN PRODUCE A CLAIM THAT               
007500      * VERIFIES.                                                               
007600      *                                                                         
007700       01  WK-C-CANON-STRING               PIC X(200) VALUE SPACES.             
007800       01  WK-N-HASH-ACCUM                 PIC 9(10) COMP-3 VALUE ZERO.         
007900       01  WK-N-HASH-BYTE                  PIC 9(03) COMP-3 VALUE ZERO.         
008000       01  WK-N-HASH-POS                   PIC 9(04) COMP-3 VALUE ZERO.         
008100       01  WK-N-HASH-QUOTIENT              PIC 9(10) COMP-3 VALUE ZERO.         
008200       01  WK-N-HASH-REMAIN                PIC 9(02) COMP-3 VALUE ZERO.         
008300       01  WK-N-HASH-TEMP                  PIC 9(13) COMP-3 VALUE ZERO.         
008400       01  WK-C-HEX-DIGITS                 PIC X(16) VALUE                      
008500           "0123456789ABCDEF".                                                  
008600       01  WK-C-HEX-DIGITS-R REDEFINES WK-C-HEX-DIGITS.                         
008700           05  WK-C-HEX-DIGIT              PIC X(01) OCCURS 16 TIMES.           
008800       01  WK-N-HALF-IDX                   PIC 9(02) COMP-3 VALUE ZERO.         
008900       01  WK-C-CANON-CHAR                 PIC X(01) VALUE SPACE.               
009000       01  WK-N-CHARSET-IDX                PIC 9(02) COMP-3 VALUE ZERO.         
009100       01  WK-C-COMPUTED-SIGNATURE         PIC X(16) VALUE SPACES.              
009200      *                                                                         
009300      * SURROGATE "ORDINAL VALUE" TABLE - SEE GGVRULEV FOR WHY.                 
009400      *                                                                         
009500       01  WK-C-CHARSET-TABLE              PIC X(44) VALUE                      
009600           " ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789_-.,:()".                      
009700       01  WK-C-CHARSET-TABLE-R REDEFINES WK-C-CHARSET-TABLE.                   
009800           05  WK-C-CHARSET-ENTRY          PIC X(01) OCCURS 44 TIMES.           
009900      *                                                                         
010000      * TIMESTAMP WORK AREA - CCYYMMDDHHMMSS BROKEN OUT SO THE                  
010100      * EXPIRY CAN BE COMPUTED IN WHOLE SECONDS WITHOUT A DATE                  
010200      * INTRINSIC.                                                              
010300      *                                                                         
010400       01  WK-C-TIMESTAMP-WORK             PIC 9(14) VALUE ZERO.                
010500       01  WK-C-TIMESTAMP-WORK-R REDEFINES WK-C-TIMESTAMP-WORK.                 
010600           05  WK-N-TS-CCYYMMDD            PIC 9(08).                           
010700           05  WK-N-TS-HH                  PIC 9(02).                           
010800           05  WK-N-TS-MI                  PIC 9(02).                           
010900           05  WK-N-TS-SS                  PIC 9(02).                           
011000       01  WK-N-TS-DAY-SECONDS             PIC 9(09) COMP-3 VALUE ZERO.         
011100       01  WK-N-TS-TOTAL-SECONDS           PIC 9(11) COMP-3 VALUE ZERO.         
011200       01  WK-C-FAR-FUTURE-LIMIT           PIC 9(14) VALUE ZERO.                
011300      *                                                                         
011400       EJECT                                                                    
011500       LINKAGE SECTION.                                                         
011600      *****************                                                         
011700       COPY GGVTOKL.                                                            
011800       EJECT                                                                    
011900      ********************************************                              
012000       PROCEDURE DIVISION USING WK-GGVTOKL.                                     
012100      ********************************************                              
012200       MAIN-MODULE.                                                             
012300           MOVE "N"                        TO WK-TOKL-VALID-IND.                
012400           MOVE SPACES                     TO WK-TOKL-REJECT-REASON.            
012500           IF WK-TOKL-SIGNING-KEY = SPACES                                      
012600               MOVE "signing key must not be blank"                             
012700                   TO WK-TOKL-REJECT-REASON                                     
012800               GO TO MAIN-MODULE-EX.                                            
012900           IF WK-TOKL-MODE-ISSUE                                                
013000               PERFORM D000-ISSUE-TOKEN                                         
013100                  THRU D000-ISSUE-TOKEN-EX                                      
013200           ELSE                                                                 
013300               PERFORM D100-VALIDATE-TOKEN                                      
013400                  THRU D100-VALIDATE-TOKEN-EX.                                  
013500       MAIN-MODULE-EX.                                                          
013600           GOBACK.                                                              
013700      *                                                                         
013800      *-----------------------------------------------------------              
013900      * D000 - ISSUE A ONE-TIME-USE TOKEN GOOD FOR TTL-SECONDS                  
014000      *-----------------------------------------------------------              
014100       D000-ISSUE-TOKEN.                                                        
014200           MOVE WK-TOKL-CURRENT-TIMESTAMP  TO WK-TOKL-ISSUED-AT.                
014300           MOVE WK-TOKL-ISSUED-AT          TO WK-C-TIMESTAMP-WORK.              
014400           MOVE WK-TOKL-TTL-SECONDS        TO WK-N-EXP-SECONDS.                 
014500           PERFORM D010-ADD-SECONDS-TO-TIMESTAMP                                
014600              THRU D010-ADD-SECONDS-TO-TIMESTAMP-EX.                            
014700           MOVE WK-C-TIMESTAMP-WORK        TO WK-TOKL-EXPIRES-AT.               
014800           MOVE "Y"                        TO WK-TOKL-ONE-TIME-USE.             
014900           PERFORM D020-BUILD-SIGNATURE                                         
015000              THRU D020-BUILD-SIGNATURE-EX.                                     
015100           MOVE WK-C-COMPUTED-SIGNATURE    TO WK-TOKL-SIGNATURE.                
015200           MOVE "Y"                        TO WK-TOKL-VALID-IND.                
015300       D000-ISSUE-TOKEN-EX.                                                     
015400           EXIT.                                                                
015500      *                                                                         
015600      *-----------------------------------------------------------              
015700      * D010 - ADD A WHOLE NUMBER OF SECONDS (WK-N-EXP-SECONDS) TO              
015800      *        THE TIMESTAMP CURRENTLY SITTING IN WK-C-TIMESTAMP-               
015900      *        WORK, DONE AS A PLAIN SECONDS-SINCE-MIDNIGHT ADD (THE            
016000      *        SHOP'S BATCH WINDOW NEVER SPANS A CALENDAR-DAY                   
016100      *        BOUNDARY WHILE A TOKEN'S TTL OR THE 10-SECOND CLOCK-             
016200      *        SKEW ALLOWANCE IS APPLIED - GGV0140).  SHARED BY                 
016300      *        ISSUE AND BY THE FAR-FUTURE CHECK IN D100 SO BOTH USE            
016400      *        ONE CALENDAR RULE.                                               
016500      *-----------------------------------------------------------              
016600       D010-ADD-SECONDS-TO-TIMESTAMP.                                           
016700           COMPUTE WK-N-TS-DAY-SECONDS =                                        
016800               (WK-N-TS-HH * 3600) + (WK-N-TS-MI * 60) + WK-N-TS-SS.            
016900           COMPUTE WK-N-TS-TOTAL-SECONDS =                                      
017000               WK-N-TS-DAY-SECONDS + WK-N-EXP-SECONDS.                          
017100           IF WK-N-TS-TOTAL-SECONDS >= 86400                                    
017200               COMPUTE WK-N-TS-TOTAL-SECONDS =                                  
017300                   WK-N-TS-TOTAL-SECONDS - 86400.                               
017400           COMPUTE WK-N-TS-SS =                                                 
017500               WK-N-TS-TOTAL-SECONDS -                                          
017600               ((WK-N-TS-TOTAL-SECONDS / 60) * 60).                             
017700           COMPUTE WK-N-TS-MI =                                                 
017800               (WK-N-TS-TOTAL-SECONDS / 60) -                                   
017900               ((WK-N-TS-TOTAL-SECONDS / 3600) * 60).                           
018000           COMPUTE WK-N-TS-HH =                                                 
018100               WK-N-TS-TOTAL-SECONDS / 3600.                                    
018200       D010-ADD-SECONDS-TO-TIMESTAMP-EX.                                        
018300           EXIT.                                                                
018400      *                                                                         
018500      *-----------------------------------------------------------              
018600      * D020 - BUILD (OR REBUILD, FOR VALIDATE) THE ROLLING-HASH                
018700      *        SIGNATURE OVER THE SIGNING KEY AND THE CLAIM FIELDS              
018800      *-----------------------------------------------------------              
018900       D020-BUILD-SIGNATURE.                                                    
019000           MOVE SPACES                     TO WK-C-CANON-STRING.                
019100           STRING WK-TOKL-SIGNING-KEY         DELIMITED SIZE                    
019200                  WK-TOKL-TOKEN-ID            DELIMITED SIZE                    
019300                  WK-TOKL-REQUEST-ID          DELIMITED SIZE                    
019400                  WK-TOKL-TRANSACTION-ID      DELIMITED SIZE                    
019500                  WK-TOKL-DECISION-HASH       DELIMITED SIZE                    
019600                  WK-TOKL-POLICY-VERSION      DELIMITED SIZE                    
019700                  WK-TOKL-SNAPSHOT-HASH       DELIMITED SIZE                    
019800                  WK-TOKL-SCOPE               DELIMITED SIZE                    
019900                  WK-TOKL-ISSUED-AT           DELIMITED SIZE                    
020000                  WK-TOKL-EXPIRES-AT          DELIMITED SIZE                    
020100                  WK-TOKL-ONE-TIME-USE        DELIMITED SIZE                    
020200               INTO WK-C-CANON-STRING.                                          
020300           MOVE ZERO                       TO WK-N-HASH-ACCUM.                  
020400           PERFORM D021-HASH-ONE-BYTE                                           
020500              THRU D021-HASH-ONE-BYTE-EX                                        
020600              VARYING WK-N-HASH-POS FROM 1 BY 1                                 
020700              UNTIL WK-N-HASH-POS > 200.                                        
020800           PERFORM D022-EMIT-HEX-DIGIT                                          
020900              THRU D022-EMIT-HEX-DIGIT-EX                                       
021000              VARYING WK-N-HALF-IDX FROM 1 BY 1                                 
021100              UNTIL WK-N-HALF-IDX > 16.                                         
021200       D020-BUILD-SIGNATURE-EX.                                                 
021300           EXIT.                                                                
021400      *                                                                         
021500       D021-HASH-ONE-BYTE.                                                      
021600           MOVE WK-C-CANON-STRING (WK-N-HASH-POS:1)                             
021700               TO WK-C-CANON-CHAR.                                              
021800           MOVE 1                          TO WK-N-CHARSET-IDX.                 
021900           PERFORM D023-FIND-CHARSET-INDEX                                      
022000              THRU D023-FIND-CHARSET-INDEX-EX                                   
022100              UNTIL WK-N-CHARSET-IDX > 44                                       
022200                 OR WK-C-CANON-CHAR = WK-C-CHARSET-ENTRY                        
022300                                          (WK-N-CHARSET-IDX).                   
022400           IF WK-N-CHARSET-IDX > 44                                             
022500               MOVE 1                      TO WK-N-HASH-BYTE                    
022600           ELSE                                                                 
022700               MOVE WK-N-CHARSET-IDX       TO WK-N-HASH-BYTE.                   
022800           COMPUTE WK-N-HASH-TEMP =                                             
022900               (WK-N-HASH-ACCUM * 131) + WK-N-HASH-BYTE                         
023000               + WK-N-HASH-POS.                                                 
023100           DIVIDE WK-N-HASH-TEMP BY 999999937                                   
023200               GIVING WK-N-HASH-QUOTIENT                                        
023300               REMAINDER WK-N-HASH-ACCUM.                                       
023400       D021-HASH-ONE-BYTE-EX.                                                   
023500           EXIT.                                                                
023600      *                                                                         
023700       D022-EMIT-HEX-DIGIT.                                                     
023800           DIVIDE WK-N-HASH-ACCUM BY 16 GIVING WK-N-HASH-QUOTIENT               
023900               REMAINDER WK-N-HASH-REMAIN.                                      
024000           MOVE WK-C-HEX-DIGIT (WK-N-HASH-REMAIN + 1)                           
024100               TO WK-C-COMPUTED-SIGNATURE (WK-N-HALF-IDX:1).                    
024200           COMPUTE WK-N-HASH-ACCUM =                                            
024300               (WK-N-HASH-QUOTIENT * 17) + WK-N-HALF-IDX.                       
024400       D022-EMIT-HEX-DIGIT-EX.                                                  
024500           EXIT.                                                                
024600      *                                                                         
024700       D023-FIND-CHARSET-INDEX.                                                 
024800           IF WK-C-CANON-CHAR NOT = WK-C-CHARSET-ENTRY                          
024900                                        (WK-N-CHARSET-IDX)                      
025000               ADD 1 TO WK-N-CHARSET-IDX.                                       
025100       D023-FIND-CHARSET-INDEX-EX.                                              
025200           EXIT.                                                                
025300      *                                                                         
025400      *-----------------------------------------------------------              
025500      * D100 - VALIDATE A PRESENTED CLAIM - SIGNATURE, EXPIRY, SCOPE            
025600      *-----------------------------------------------------------              
025700       D100-VALIDATE-TOKEN.                                                     
025800           PERFORM D020-BUILD-SIGNATURE                                         
025900              THRU D020-BUILD-SIGNATURE-EX.                                     
026000           MOVE "N"                        TO WK-C-SIG-MATCH-IND.               
026100           IF WK-C-COMPUTED-SIGNATURE = WK-TOKL-SIGNATURE                       
026200               MOVE "Y"                    TO WK-C-SIG-MATCH-IND.               
026300           IF NOT WK-C-SIG-MATCHES                                              
026400               MOVE "token signature is invalid"                                
026500                   TO WK-TOKL-REJECT-REASON                                     
026600               GO TO D100-VALIDATE-TOKEN-EX.                                    
026700           IF WK-TOKL-EXPIRES-AT <= WK-TOKL-CURRENT-TIMESTAMP                   
026800               MOVE "token has expired"    TO WK-TOKL-REJECT-REASON             
026900               GO TO D100-VALIDATE-TOKEN-EX.                                    
027000           MOVE WK-TOKL-CURRENT-TIMESTAMP  TO WK-C-TIMESTAMP-WORK.              
027100           MOVE 10                         TO WK-N-EXP-SECONDS.                 
027200           PERFORM D010-ADD-SECONDS-TO-TIMESTAMP                                
027300              THRU D010-ADD-SECONDS-TO-TIMESTAMP-EX.                            
027400           MOVE WK-C-TIMESTAMP-WORK        TO WK-C-FAR-FUTURE-LIMIT.            
027500           IF WK-TOKL-ISSUED-AT > WK-C-FAR-FUTURE-LIMIT                         
027600               MOVE "token issued_at cannot be in the far future"               
027700                   TO WK-TOKL-REJECT-REASON                                     
027800               GO TO D100-VALIDATE-TOKEN-EX.                                    
027900           MOVE "N"                        TO WK-C-SCOPE-MATCH-IND.             
028000           IF WK-TOKL-SCOPE = WK-TOKL-REQUIRED-SCOPE                            
028100               MOVE "Y"                    TO WK-C-SCOPE-MATCH-IND.             
028200           IF NOT WK-C-SCOPE-MATCHES                                            
028300               MOVE "required scope missing"                                    
028400                   TO WK-TOKL-REJECT-REASON                                     
028500               GO TO D100-VALIDATE-TOKEN-EX.                                    
028600           MOVE "Y"                        TO WK-TOKL-VALID-IND.                
028700       D100-VALIDATE-TOKEN-EX.                                                  
028800           EXIT.                                                                
028900      *                                                                         
029000      ************************************************************              
029100      *************** END OF PROGRAM SOURCE - GGVTOKEN ***********              
029200      ************************************************************              
