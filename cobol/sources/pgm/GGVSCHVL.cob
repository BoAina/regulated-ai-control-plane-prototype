000100      *************************                                                 
000200       IDENTIFICATION DIVISION.                                                 
000300      *************************                                                 
000400       PROGRAM-ID.     GGVSCHVL.                                                
000500       AUTHOR.         RALPH BRINK.                                             
000600       INSTALLATION.   GRANTS GOVERNANCE - BATCH SYSTEMS.                       
000700       DATE-WRITTEN.   11 MAR 1991.                                             
000800       DATE-COMPILED.                                                           
000900       SECURITY.       UNCLASSIFIED.                                            
001000      *                                                                         
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE ONE INTENT           
001200      *               RECORD AGAINST THE FIELD-LEVEL SCHEMA BEFORE THE          
001300      *               GRANT POLICY EVALUATOR IS INVOKED.  NO FILES ARE          
001400      *               OPENED BY THIS ROUTINE - IT IS A PURE FIELD PASS          
001500      *               OVER THE LINKAGE CLAIM RECORD.                            
001600      *                                                                         
001700      *===========================================================              
001800      * HISTORY OF MODIFICATION:                                                
001900      *===========================================================              
002000      * GGV0001 - RBRINK   - 11/03/1991 - INITIAL VERSION.              GGV0001 
002100      * GGV0014 - PDSOUZA  - 02/06/1992 - REQ 44017 EVIDENCE REFER-     GGV0014 
002200      *                       ENCES WITH EMBEDDED BLANKS ARE NOW                
002300      *                       DROPPED FROM THE STORED LIST RATHER               
002400      *                       THAN REJECTED.                                    
002500      * GGV0037 - PDSOUZA  - 04/08/1995 - REQ 61190 OBJECT-CODE         GGV0037 
002600      *                       WIDENED TO 12 BYTES, CHECK A050 UPDATED.          
002700      * GGV0044 - HTANAKA  - 22/09/1998 - Y2K REMEDIATION - A060 DATE   GGV0044 
002800      *                       CHECK NOW VALIDATES A FULL 4-DIGIT YEAR           
002900      *                       AND NO LONGER WINDOWS 2-DIGIT YEARS.              
003000      * GGV0055 - HTANAKA  - 03/02/1999 - REQ 68810 LEAP YEAR RULE      GGV0055 
003100      *                       CORRECTED FOR CENTURY YEARS (2000 IS A            
003200      *                       LEAP YEAR, 1900 AND 2100 ARE NOT).                
003300      * GGV0102 - LMASILA  - 30/06/2004 - REQ 90142 RISK-CLASS AND      GGV0102 
003400      *                       MODEL-CONFIDENCE CHECKS ADDED (A020,              
003500      *                       A030) FOR THE CLASSIFIER FEED PROJECT.            
003600      * GGV0129 - RBRINK   - 09/01/2007 - REQ 99652 CHECK ORDER FIXED   GGV0129 
003700      *                       SO AMOUNT IS VALIDATED BEFORE CONFIDENCE          
003800      *                       PER THE GOVERNANCE COMMITTEE RULE BOOK.           
003900      *-----------------------------------------------------------              
004000       EJECT                                                                    
004100      **********************                                                    
004200       ENVIRONMENT DIVISION.                                                    
004300      **********************                                                    
004400       CONFIGURATION SECTION.                                                   
004500       SOURCE-COMPUTER.  IBM-AS400.                                             
004600       OBJECT-COMPUTER.  IBM-AS400.                                             
004700       SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
004800                           ON STATUS IS U0-ON                                   
004900                           OFF STATUS IS U0-OFF.                                
005000      *                                                                         
005100      ***************                                                           
005200       DATA DIVISION.                                                           
005300      ***************                                                           
005400       WORKING-STORAGE SECTION.                                                 
005500      *************************                                                 
005600       01  FILLER                          PIC X(24)        VALUE               
005700           "** PROGRAM GGVSCHVL **".                                            
005800      *                                                                         
005900      * ------------------ PROGRAM WORKING STORAGE ----------------             
006000       01  WK-C-WORK-AREA.                                                      
006100           05  WK-N-CHECK-CNT              PIC 9(02) COMP-3 VALUE ZERO.         
006200           05  WK-N-EVID-NONBLANK-CNT      PIC 9(02) COMP-3 VALUE ZERO.         
006300           05  WK-N-EVID-IDX               PIC 9(02) COMP-3 VALUE ZERO.         
006400           05  WK-C-RISK-UPPER             PIC X(06) VALUE SPACES.              
006500      *                                                                         
006600      * DATE VALIDATION WORK AREA - REUSED FOR EXPENSE AND POSTING              
006700      *                                                                         
006800       01  WK-C-DATE-WORK                  PIC 9(08) VALUE ZERO.                
006900       01  WK-C-DATE-WORK-R  REDEFINES WK-C-DATE-WORK.                          
007000           05  WK-N-DATE-CCYY               PIC 9(04).                          
007100           05  WK-N-DATE-MM                 PIC 9(02).                          
007200           05  WK-N-DATE-DD                 PIC 9(02).                          
007300      *                                                                         
007400      * EVIDENCE TABLE VIEWED AS A SINGLE STRING TO TEST FOR ALL-               
007500      * SPACES ENTRIES WITHOUT A SUBSCRIPTED SEARCH PARAGRAPH.                  
007600      *                                                                         
007700       01  WK-C-EVID-COMPRESS               PIC X(200) VALUE SPACES.            
007800       01  WK-C-EVID-COMPRESS-R REDEFINES WK-C-EVID-COMPRESS.                   
007900           05  WK-C-EVID-COMPRESS-ENT       PIC X(20) OCCURS 10 TIMES.          
008000      *                                                                         
008100      * DAYS-IN-MONTH TABLE (NON-LEAP) FOR CALENDAR DATE VALIDATION             
008200      *                                                                         
008300       01  WK-C-DAYS-TABLE.                                                     
008400           05  FILLER PIC 9(02) VALUE 31.                                       
008500           05  FILLER PIC 9(02) VALUE 28.                                       
008600           05  FILLER PIC 9(02) VALUE 31.                                       
008700           05  FILLER PIC 9(02) VALUE 30.                                       
008800           05  FILLER PIC 9(02) VALUE 31.                                       
008900           05  FILLER PIC 9(02) VALUE 30.                                       
009000           05  FILLER PIC 9(02) VALUE 31.                                       
009100           05  FILLER PIC 9(02) VALUE 31.                                       
009200           05  FILLER PIC 9(02) VALUE 30.                                       
009300           05  FILLER PIC 9(02) VALUE 31.                                       
009400           05  FILLER PIC 9(02) VALUE 30.                                       
009500           05  FILLER PIC 9(02) VALUE 31.                                       
009600       01  WK-C-DAYS-TABLE-R REDEFINES WK-C-DAYS-TABLE.                         
009700           05  WK-N-DAYS-IN-MONTH  PIC 9(02) OCCURS 12 TIMES.                   
009800      *                                                                         
009900       01  WK-N-LEAP-REM-4              PIC 9(02) COMP-3 VALUE ZERO.            
010000       01  WK-N-LEAP-REM-100            PIC 9(02) COMP-3 VALUE ZERO.            
010100       01  WK-N-LEAP-REM-400            PIC 9(03) COMP-3 VALUE ZERO.            
010200       01  WK-C-LEAP-YEAR-IND           PIC X(01) VALUE "N".                    
010300           88  WK-C-LEAP-YEAR                  VALUE "Y".                       
010400      *                                                                         
010500       EJECT                                                                    
010600       LINKAGE SECTION.                                                         
010700      *****************                                                         
010800       COPY GGVSCHL.                                                            
010900       EJECT                                                                    
011000      ********************************************                              
011100       PROCEDURE DIVISION USING WK-GGVSCHL.                                     
011200      ********************************************                              
011300       MAIN-MODULE.                                                             
011400           PERFORM A000-VALIDATE-INTENT                                         
011500              THRU A000-VALIDATE-INTENT-EX.                                     
011600           GOBACK.                                                              
011700      *                                                                         
011800      *-----------------------------------------------------------              
011900       A000-VALIDATE-INTENT.                                                    
012000      *-----------------------------------------------------------              
012100           MOVE "Y"                       TO WK-SCHL-VALID-IND.                 
012200           MOVE SPACES                    TO WK-SCHL-ERROR-REASON.              
012300      *                                                                         
012400           PERFORM A010-CHECK-AMOUNT                                            
012500              THRU A010-CHECK-AMOUNT-EX.                                        
012600           IF WK-SCHL-INVALID                                                   
012700               GO TO A000-VALIDATE-INTENT-EX.                                   
012800      *                                                                         
012900           PERFORM A020-CHECK-CONFIDENCE                                        
013000              THRU A020-CHECK-CONFIDENCE-EX.                                    
013100           IF WK-SCHL-INVALID                                                   
013200               GO TO A000-VALIDATE-INTENT-EX.                                   
013300      *                                                                         
013400           PERFORM A030-CHECK-RISK-CLASS                                        
013500              THRU A030-CHECK-RISK-CLASS-EX.                                    
013600           IF WK-SCHL-INVALID                                                   
013700               GO TO A000-VALIDATE-INTENT-EX.                                   
013800      *                                                                         
013900           PERFORM A040-CHECK-EVIDENCE-REFS                                     
014000              THRU A040-CHECK-EVIDENCE-REFS-EX.                                 
014100           IF WK-SCHL-INVALID                                                   
014200               GO TO A000-VALIDATE-INTENT-EX.                                   
014300      *                                                                         
014400           PERFORM A050-CHECK-STRING-FIELDS                                     
014500              THRU A050-CHECK-STRING-FIELDS-EX.                                 
014600           IF WK-SCHL-INVALID                                                   
014700               GO TO A000-VALIDATE-INTENT-EX.                                   
014800      *                                                                         
014900           PERFORM A060-CHECK-DATES                                             
015000              THRU A060-CHECK-DATES-EX.                                         
015100           IF WK-SCHL-INVALID                                                   
015200               GO TO A000-VALIDATE-INTENT-EX.                                   
015300      *                                                                         
015400           PERFORM A070-NORMALIZE-FIELDS                                        
015500              THRU A070-NORMALIZE-FIELDS-EX.                                    
015600      *                                                                         
015700       A000-VALIDATE-INTENT-EX.                                                 
015800           EXIT.                                                                
015900      *                                                                         
016000      *-----------------------------------------------------------              
016100      * A010 - AMOUNT MUST BE NUMERIC AND STRICTLY GREATER THAN ZERO            
016200      *-----------------------------------------------------------              
016300       A010-CHECK-AMOUNT.                                                       
016400           IF WK-SCHL-AMOUNT NOT NUMERIC                                        
016500               MOVE "N"                    TO WK-SCHL-VALID-IND                 
016600               MOVE "amount is not numeric"                                     
016700                                            TO WK-SCHL-ERROR-REASON             
016800               GO TO A010-CHECK-AMOUNT-EX.                                      
016900           IF WK-SCHL-AMOUNT NOT > ZERO                                         
017000               MOVE "N"                    TO WK-SCHL-VALID-IND                 
017100               MOVE "amount must be greater than zero"                          
017200                                            TO WK-SCHL-ERROR-REASON.            
017300       A010-CHECK-AMOUNT-EX.                                                    
017400           EXIT.                                                                
017500      *                                                                         
017600      *-----------------------------------------------------------              
017700      * A020 - MODEL-CONFIDENCE MUST BE NUMERIC, IN [0,1]                       
017800      *-----------------------------------------------------------              
017900       A020-CHECK-CONFIDENCE.                                                   
018000           IF WK-SCHL-MODEL-CONFIDENCE NOT NUMERIC                              
018100               MOVE "N"                    TO WK-SCHL-VALID-IND                 
018200               MOVE "model confidence is not numeric"                           
018300                                            TO WK-SCHL-ERROR-REASON             
018400               GO TO A020-CHECK-CONFIDENCE-EX.                                  
018500           IF WK-SCHL-MODEL-CONFIDENCE < 0                                      
018600               OR WK-SCHL-MODEL-CONFIDENCE > 1                                  
018700               MOVE "N"                    TO WK-SCHL-VALID-IND                 
018800               MOVE "model confidence must be in 0 to 1"                        
018900                                            TO WK-SCHL-ERROR-REASON.            
019000       A020-CHECK-CONFIDENCE-EX.                                                
019100           EXIT.                                                                
019200      *                                                                         
019300      *-----------------------------------------------------------              
019400      * A030 - RISK-CLASS, CASE-FOLDED, MUST BE LOW/MEDIUM/HIGH                 
019500      *-----------------------------------------------------------              
019600       A030-CHECK-RISK-CLASS.                                                   
019700           MOVE WK-SCHL-RISK-CLASS        TO WK-C-RISK-UPPER.                   
019800           INSPECT WK-C-RISK-UPPER                                              
019900               CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
020000                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
020100           IF WK-C-RISK-UPPER = "LOW   "                                        
020200               OR WK-C-RISK-UPPER = "MEDIUM"                                    
020300               OR WK-C-RISK-UPPER = "HIGH  "                                    
020400               NEXT SENTENCE                                                    
020500           ELSE                                                                 
020600               MOVE "N"                    TO WK-SCHL-VALID-IND                 
020700               MOVE "risk class must be low, medium or high"                    
020800                                            TO WK-SCHL-ERROR-REASON.            
020900       A030-CHECK-RISK-CLASS-EX.                                                
021000           EXIT.                                                                
021100      *                                                                         
021200      *-----------------------------------------------------------              
021300      * A040 - AT LEAST ONE NON-BLANK EVIDENCE REFERENCE MUST REMAIN            
021400      *        AFTER BLANK ENTRIES ARE DROPPED                                  
021500      *-----------------------------------------------------------              
021600       A040-CHECK-EVIDENCE-REFS.                                                
021700           MOVE ZERO                       TO WK-N-EVID-NONBLANK-CNT.           
021800           MOVE WK-SCHL-EVIDENCE-TABLE     TO WK-C-EVID-COMPRESS.               
021900           PERFORM A041-COUNT-EVIDENCE-ENTRY                                    
022000              THRU A041-COUNT-EVIDENCE-ENTRY-EX                                 
022100              VARYING WK-N-EVID-IDX FROM 1 BY 1                                 
022200              UNTIL WK-N-EVID-IDX > 10.                                         
022300           IF WK-N-EVID-NONBLANK-CNT = ZERO                                     
022400               MOVE "N"                    TO WK-SCHL-VALID-IND                 
022500               MOVE "at least one evidence reference is required"               
022600                                            TO WK-SCHL-ERROR-REASON.            
022700       A040-CHECK-EVIDENCE-REFS-EX.                                             
022800           EXIT.                                                                
022900      *                                                                         
023000       A041-COUNT-EVIDENCE-ENTRY.                                               
023100           IF WK-C-EVID-COMPRESS-ENT (WK-N-EVID-IDX) NOT = SPACES               
023200               ADD 1 TO WK-N-EVID-NONBLANK-CNT.                                 
023300       A041-COUNT-EVIDENCE-ENTRY-EX.                                            
023400           EXIT.                                                                
023500      *                                                                         
023600      *-----------------------------------------------------------              
023700      * A050 - REQUIRED STRING FIELDS MUST BE NON-BLANK AFTER TRIM              
023800      *-----------------------------------------------------------              
023900       A050-CHECK-STRING-FIELDS.                                                
024000           IF WK-SCHL-TRANSACTION-ID = SPACES                                   
024100               MOVE "N"                    TO WK-SCHL-VALID-IND                 
024200               MOVE "transaction id is blank"                                   
024300                                            TO WK-SCHL-ERROR-REASON             
024400               GO TO A050-CHECK-STRING-FIELDS-EX.                               
024500           IF WK-SCHL-GRANT-ID = SPACES                                         
024600               MOVE "N"                    TO WK-SCHL-VALID-IND                 
024700               MOVE "grant id is blank"     TO WK-SCHL-ERROR-REASON             
024800               GO TO A050-CHECK-STRING-FIELDS-EX.                               
024900           IF WK-SCHL-ORG-UNIT = SPACES                                         
025000               MOVE "N"                    TO WK-SCHL-VALID-IND                 
025100               MOVE "org unit is blank"     TO WK-SCHL-ERROR-REASON             
025200               GO TO A050-CHECK-STRING-FIELDS-EX.                               
025300           IF WK-SCHL-CURRENCY = SPACES                                         
025400               MOVE "N"                    TO WK-SCHL-VALID-IND                 
025500               MOVE "currency is blank"     TO WK-SCHL-ERROR-REASON             
025600               GO TO A050-CHECK-STRING-FIELDS-EX.                               
025700           IF WK-SCHL-OBJECT-CODE = SPACES                                      
025800               MOVE "N"                    TO WK-SCHL-VALID-IND                 
025900               MOVE "object code is blank"  TO WK-SCHL-ERROR-REASON             
026000               GO TO A050-CHECK-STRING-FIELDS-EX.                               
026100           IF WK-SCHL-DESCRIPTION = SPACES                                      
026200               MOVE "N"                    TO WK-SCHL-VALID-IND                 
026300               MOVE "description is blank"  TO WK-SCHL-ERROR-REASON             
026400               GO TO A050-CHECK-STRING-FIELDS-EX.                               
026500           IF WK-SCHL-RATIONALE-SUMRY = SPACES                                  
026600               MOVE "N"                    TO WK-SCHL-VALID-IND                 
026700               MOVE "rationale summary is blank"                                
026800                                            TO WK-SCHL-ERROR-REASON.            
026900       A050-CHECK-STRING-FIELDS-EX.                                             
027000           EXIT.                                                                
027100      *                                                                         
027200      *-----------------------------------------------------------              
027300      * A060 - EXPENSE-DATE AND POSTING-DATE MUST BE VALID CALENDAR             
027400      *        DATES (YYYYMMDD)                                                 
027500      *-----------------------------------------------------------              
027600       A060-CHECK-DATES.                                                        
027700           MOVE WK-SCHL-EXPENSE-DATE       TO WK-C-DATE-WORK.                   
027800           PERFORM A061-VALIDATE-ONE-DATE                                       
027900              THRU A061-VALIDATE-ONE-DATE-EX.                                   
028000           IF WK-SCHL-INVALID                                                   
028100               MOVE "expense date is not a valid calendar date"                 
028200                                            TO WK-SCHL-ERROR-REASON             
028300               GO TO A060-CHECK-DATES-EX.                                       
028400      *                                                                         
028500           MOVE WK-SCHL-POSTING-DATE       TO WK-C-DATE-WORK.                   
028600           PERFORM A061-VALIDATE-ONE-DATE                                       
028700              THRU A061-VALIDATE-ONE-DATE-EX.                                   
028800           IF WK-SCHL-INVALID                                                   
028900               MOVE "posting date is not a valid calendar date"                 
029000                                            TO WK-SCHL-ERROR-REASON.            
029100       A060-CHECK-DATES-EX.                                                     
029200           EXIT.                                                                
029300      *                                                                         
029400       A061-VALIDATE-ONE-DATE.                                                  
029500           MOVE "Y"                        TO WK-SCHL-VALID-IND.                
029600           IF WK-N-DATE-CCYY < 1753 OR WK-N-DATE-MM < 1                         
029700               OR WK-N-DATE-MM > 12 OR WK-N-DATE-DD < 1                         
029800               MOVE "N"                    TO WK-SCHL-VALID-IND                 
029900               GO TO A061-VALIDATE-ONE-DATE-EX.                                 
030000      *                                                                         
030100           PERFORM A062-DETERMINE-LEAP-YEAR                                     
030200              THRU A062-DETERMINE-LEAP-YEAR-EX.                                 
030300           MOVE WK-N-DAYS-IN-MONTH (WK-N-DATE-MM) TO WK-N-EVID-IDX.             
030400           IF WK-N-DATE-MM = 2 AND WK-C-LEAP-YEAR                               
030500               ADD 1 TO WK-N-EVID-IDX.                                          
030600           IF WK-N-DATE-DD > WK-N-EVID-IDX                                      
030700               MOVE "N"                    TO WK-SCHL-VALID-IND.                
030800       A061-VALIDATE-ONE-DATE-EX.                                               
030900           EXIT.                                                                
031000      *                                                                         
031100       A062-DETERMINE-LEAP-YEAR.                                                
031200           MOVE "N"                        TO WK-C-LEAP-YEAR-IND.               
031300           DIVIDE WK-N-DATE-CCYY BY 4 GIVING WK-N-EVID-IDX                      
031400               REMAINDER WK-N-LEAP-REM-4.                                       
031500           IF WK-N-LEAP-REM-4 NOT = ZERO                                        
031600               GO TO A062-DETERMINE-LEAP-YEAR-EX.                               
031700           DIVIDE WK-N-DATE-CCYY BY 100 GIVING WK-N-EVID-IDX                    
031800               REMAINDER WK-N-LEAP-REM-100.                                     
031900           IF WK-N-LEAP-REM-100 NOT = ZERO                                      
032000               MOVE "Y"                    TO WK-C-LEAP-YEAR-IND                
032100               GO TO A062-DETERMINE-LEAP-YEAR-EX.                               
032200           DIVIDE WK-N-DATE-CCYY BY 400 GIVING WK-N-EVID-IDX                    
032300               REMAINDER WK-N-LEAP-REM-400.                                     
032400           IF WK-N-LEAP-REM-400 = ZERO                                          
032500               MOVE "Y"                    TO WK-C-LEAP-YEAR-IND.               
032600       A062-DETERMINE-LEAP-YEAR-EX.                                             
032700           EXIT.                                                                
032800      *                                                                         
032900      *-----------------------------------------------------------              
033000      * A070 - NORMALIZE CURRENCY/OBJECT-CODE TO UPPERCASE, RISK-               
033100      *        CLASS TO ITS UPPERCASE CATEGORY CODE, DROP BLANK                 
033200      *        EVIDENCE ENTRIES FROM THE NORMALIZED OUTPUT TABLE                
033300      *-----------------------------------------------------------              
033400       A070-NORMALIZE-FIELDS.                                                   
033500           MOVE WK-SCHL-CURRENCY           TO WK-SCHL-NORM-CURRENCY.            
033600           INSPECT WK-SCHL-NORM-CURRENCY                                        
033700               CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
033800                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
033900           MOVE WK-SCHL-OBJECT-CODE       TO WK-SCHL-NORM-OBJECT-CODE.          
034000           INSPECT WK-SCHL-NORM-OBJECT-CODE                                     
034100               CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
034200                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
034300           MOVE WK-C-RISK-UPPER           TO WK-SCHL-NORM-RISK-CLASS.           
034400      *                                                                         
034500           MOVE ZERO                       TO WK-SCHL-NORM-EVID-COUNT.          
034600           MOVE SPACES                     TO WK-SCHL-NORM-EVID-TABLE.          
034700           PERFORM A071-COPY-EVIDENCE-ENTRY                                     
034800              THRU A071-COPY-EVIDENCE-ENTRY-EX                                  
034900              VARYING WK-N-EVID-IDX FROM 1 BY 1                                 
035000              UNTIL WK-N-EVID-IDX > 10.                                         
035100       A070-NORMALIZE-FIELDS-EX.                                                
035200           EXIT.                                                                
035300      *                                                                         
035400       A071-COPY-EVIDENCE-ENTRY.                                                
035500           IF WK-C-EVID-COMPRESS-ENT (WK-N-EVID-IDX) NOT = SPACES               
035600               ADD 1 TO WK-SCHL-NORM-EVID-COUNT                                 
035700               MOVE WK-C-EVID-COMPRESS-ENT (WK-N-EVID-IDX)                      
035800                   TO WK-SCHL-NORM-EVID-REF                                     
035900                      (WK-SCHL-NORM-EVID-COUNT).                                
036000       A071-COPY-EVIDENCE-ENTRY-EX.                                             
036100           EXIT.                                                                
036200      *                                                                         
036300      ************************************************************              
036400      *************** END OF PROGRAM SOURCE - GGVSCHVL ***********              
036500      ************************************************************              
