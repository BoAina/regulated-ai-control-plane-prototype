000100      *************************                                                 
000200       IDENTIFICATION DIVISION.                                                 
000300      *************************                                                 
000400       PROGRAM-ID.     GGVSCOPE.                                                
000500       AUTHOR.         LINDIWE MASILA.                                          
000600       INSTALLATION.   GRANTS GOVERNANCE - BATCH SYSTEMS.                       
000700       DATE-WRITTEN.   30 JUN 2004.                                             
000800       DATE-COMPILED.                                                           
000900       SECURITY.       UNCLASSIFIED.                                            
001000      *                                                                         
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE THAT SELECTS THE SET OF          
001200      *               COMMIT-TOKEN SCOPES A DECISION IS ENTITLED TO.            
001300      *               UNDER THE CURRENT RULE BOOK ONLY ONE SCOPE EXISTS         
001400      *               (POST_GRANT_EXPENSE) AND IT IS GRANTED ONLY WHEN          
001500      *               THE DECISION IS APPROVE.  THE TABLE IS LEFT AS AN         
001600      *               OCCURS SO A SECOND SCOPE CAN BE ADDED WITHOUT A           
001700      *               LINKAGE CHANGE (SEE GGV0102 BELOW).                       
001800      *                                                                         
001900      *================================================================         
002000      * HISTORY OF MODIFICATION:                                                
002100      *================================================================         
002200      * GGV0102 - LMASILA  - 30/06/2004 - INITIAL VERSION - REQ 90142   GGV0102 
002300      *                       TOKEN-BASED POSTING PROJECT.                      
002400      * GGV0140 - RBRINK   - 17/05/2008 - REQ 104477 NO LOGIC CHANGE -  GGV0140 
002500      *                       COMMENT CLEANUP WHEN GGVTOKEN WAS SPLIT           
002600      *                       OUT OF THIS ROUTINE.                              
002700      *----------------------------------------------------------------*        
002800       EJECT                                                                    
002900      **********************                                                    
003000       ENVIRONMENT DIVISION.                                                    
003100      **********************                                                    
003200       CONFIGURATION SECTION.                                                   
003300       SOURCE-COMPUTER.  IBM-AS400.                                             
003400       OBJECT-COMPUTER.  IBM-AS400.                                             
003500       SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
003600                           ON STATUS IS U0-ON                                   
003700                           OFF STATUS IS U0-OFF.                                
003800      *                                                                         
003900      ***************                                                           
004000       DATA DIVISION.                                                           
004100      ***************                                                           
004200       WORKING-STORAGE SECTION.                                                 
004300      *************************                                                 
004400       01  FILLER                          PIC X(24)        VALUE               
004500           "** PROGRAM GGVSCOPE **".                                            
004600      *                                                                         
004700       01  WK-C-WORK-AREA.                                                      
004800           05  WK-N-SCOPE-IDX               PIC 9(01) COMP-3 VALUE ZERO.        
004900           05  WK-C-WORK-BYTE-1             PIC X(01) VALUE LOW-VALUE.          
005000           05  FILLER                       PIC X(08).                          
005100       01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.                           
005200           05  WK-C-WORK-BYTES              PIC X(01) OCCURS 10 TIMES.          
005300      *                                                                         
005400      * THE ONE SCOPE THIS SHOP RECOGNIZES TODAY, KEPT AS A TABLE SO A          
005500      * FUTURE SCOPE (E.G. A REVERSAL-POSTING SCOPE) SLOTS IN WITHOUT A         
005600      * LINKAGE-RECORD CHANGE.                                                  
005700      *                                                                         
005800       01  WK-C-SCOPE-CATALOG-TABLE.                                            
005900           05  FILLER                       PIC X(20) VALUE                     
006000               "POST_GRANT_EXPENSE  ".                                          
006100       01  WK-C-SCOPE-CATALOG-R REDEFINES WK-C-SCOPE-CATALOG-TABLE.             
006200           05  WK-C-SCOPE-CATALOG-ENTRY     PIC X(20) OCCURS 1 TIMES.           
006300      *                                                                         
006400      * DECISION-CODE WORK FIELD - THE LEADING THREE BYTES ARE PICKED           
006500      * OFF THROUGH THIS REDEFINES RATHER THAN REFERENCE MODIFICATION,          
006600      * MATCHING THE WAY THE OLDER TRF- ROUTINES TEST SHORT CODES.              
006700      *                                                                         
006800       01  WK-C-DECISION-WORK               PIC X(15) VALUE SPACES.             
006900       01  WK-C-DECISION-WORK-R REDEFINES WK-C-DECISION-WORK.                   
007000           05  WK-C-DECISION-PREFIX         PIC X(03).                          
007100           05  FILLER                       PIC X(12).                          
007200      *                                                                         
007300       EJECT                                                                    
007400       LINKAGE SECTION.                                                         
007500      *****************                                                         
007600       COPY GGVSCPL.                                                            
007700       EJECT                                                                    
007800      ********************************************                              
007900       PROCEDURE DIVISION USING WK-GGVSCPL.                                     
008000      ********************************************                              
008100       MAIN-MODULE.                                                             
008200           PERFORM C000-SELECT-SCOPES                                           
008300              THRU C000-SELECT-SCOPES-EX.                                       
008400           GOBACK.                                                              
008500      *                                                                         
008600      *---------------------------------------------------------------*         
008700      * C000 - SELECT SCOPES - APPROVE EARNS POST_GRANT_EXPENSE, ANY   *        
008800      *        OTHER DECISION EARNS NO SCOPE AT ALL (NO TOKEN ISSUED). *        
008900      *---------------------------------------------------------------*         
009000       C000-SELECT-SCOPES.                                                      
009100           MOVE ZERO                        TO WK-SCPL-SCOPE-COUNT.             
009200           MOVE SPACES                      TO WK-SCPL-SCOPE (1).               
009300           MOVE WK-SCPL-DECISION            TO WK-C-DECISION-WORK.              
009400           IF WK-C-DECISION-PREFIX = "APP"                                      
009500               MOVE 1                       TO WK-SCPL-SCOPE-COUNT              
009600               MOVE WK-C-SCOPE-CATALOG-ENTRY (1) TO WK-SCPL-SCOPE (1).          
009700       C000-SELECT-SCOPES-EX.                                                   
009800           EXIT.                                                                
009900      *                                                                         
010000      ******************************************************************        
010100      *************** END OF PROGRAM SOURCE - GGVSCOPE ****************         
010200      ******************************************************************        
