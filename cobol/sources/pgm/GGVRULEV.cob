000100      *************************                                                 
000200       IDENTIFICATION DIVISION.                                                 
000300      *************************                                                 
000400       PROGRAM-ID.     GGVRULEV.                                                
000500       AUTHOR.         PRIYA DSOUZA.                                            
000600       INSTALLATION.   GRANTS GOVERNANCE - BATCH SYSTEMS.                       
000700       DATE-WRITTEN.   19 NOV 1996.                                             
000800       DATE-COMPILED.                                                           
000900       SECURITY.       UNCLASSIFIED.                                            
001000      *                                                                         
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO EVALUATE A VALID              
001200      *               INTENT AGAINST A GRANT SNAPSHOT THROUGH THE               
001300      *               RULE SET (R-PERIOD-001, R-BUDGET-002, R-ALLOW-            
001400      *               003, R-DOC-004, R-SNAP-008) AND THE REVIEW                
001500      *               ROUTING CHECKS, PRODUCING A DECISION, A                   
001600      *               VIOLATION LIST AND A DETERMINISTIC DECISION               
001700      *               FINGERPRINT.                                              
001800      *                                                                         
001900      *===========================================================              
002000      * HISTORY OF MODIFICATION:                                                
002100      *===========================================================              
002200      * GGV0058 - PDSOUZA  - 19/11/1996 - INITIAL VERSION - RULES       GGV0058 
002300      *                       R-PERIOD-001, R-BUDGET-002, R-ALLOW-003.          
002400      * GGV0071 - PDSOUZA  - 08/04/1997 - REQ 74410 R-DOC-004 ADDED,    GGV0071 
002500      *                       MEDIUM SEVERITY, DOES NOT FORCE REJECT.           
002600      * GGV0088 - HTANAKA  - 21/01/1999 - REQ 79902 R-SNAP-008 ADDED,   GGV0088 
002700      *                       SNAPSHOT FRESHNESS CHECK USING A JULIAN           
002800      *                       DAY-NUMBER SUBTRACTION (NO CALENDAR               
002900      *                       LIBRARY AVAILABLE ON THIS BOX).                   
003000      * GGV0102 - LMASILA  - 30/06/2004 - REQ 90142 REVIEW ROUTING      GGV0102 
003100      *                       (R-THRESH-005, RISK CLASS, CONFIDENCE)            
003200      *                       AND THE DECISION FINGERPRINT ADDED FOR            
003300      *                       THE TOKEN-BASED POSTING PROJECT.                  
003400      * GGV0116 - LMASILA  - 12/12/2005 - REQ 95541 A MEDIUM-ONLY       GGV0116 
003500      *                       VIOLATION (R-DOC-004 ALONE) NO LONGER             
003600      *                       FORCES REQUIRE_REVIEW - CLARIFIED WITH            
003700      *                       THE GOVERNANCE COMMITTEE.                         
003800      * GGV0140 - RBRINK   - 17/05/2008 - REQ 104477 FINGERPRINT INPUT  GGV0140 
003900      *                       SET WIDENED TO INCLUDE POLICY-VERSION-ID          
004000      *                       AND SNAPSHOT-HASH.                                
004100      *-----------------------------------------------------------              
004200       EJECT                                                                    
004300      **********************                                                    
004400       ENVIRONMENT DIVISION.                                                    
004500      **********************                                                    
004600       CONFIGURATION SECTION.                                                   
004700       SOURCE-COMPUTER.  IBM-AS400.                                             
004800       OBJECT-COMPUTER.  IBM-AS400.                                             
004900       SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
005000                           ON STATUS IS U0-ON                                   
005100                           OFF STATUS IS U0-OFF.                                
005200      *                                                                         
005300      ***************                                                           
005400       DATA DIVISION.                                                           
005500      ***************                                                           
005600       WORKING-STORAGE SECTION.                                                 
005700      *************************                                                 
005800       01  FILLER                          PIC X(24)        VALUE               
005900           "** PROGRAM GGVRULEV **".                                            
006000      *                                                                         
006100       01  WK-C-WORK-AREA.                                                      
006200           05  WK-N-CODE-IDX               PIC 9(02) COMP-3 VALUE ZERO.         
006300           05  WK-C-CODE-FOUND-IND         PIC X(01) VALUE "N".                 
006400               88  WK-C-CODE-FOUND               VALUE "Y".                     
006500           05  WK-C-HIGH-VIOL-IND          PIC X(01) VALUE "N".                 
006600               88  WK-C-HIGH-VIOL-PRESENT        VALUE "Y".                     
006700           05  WK-C-REVIEW-TRIG-IND        PIC X(01) VALUE "N".                 
006800               88  WK-C-REVIEW-TRIGGERED         VALUE "Y".                     
006900      *                                                                         
007000      * JULIAN DAY-NUMBER WORK AREA - REUSED FOR THE PROCESSING DATE            
007100      * AND THE SNAPSHOT AS-OF-DATE (NO INTRINSIC DATE FUNCTIONS ARE            
007200      * AVAILABLE UNDER THE SHOP STANDARDS - GGV0088).                          
007300      *                                                                         
007400       01  WK-C-JULIAN-WORK.                                                    
007500           05  WK-N-JW-CCYY                PIC 9(04) COMP-3.                    
007600           05  WK-N-JW-MM                  PIC 9(02) COMP-3.                    
007700           05  WK-N-JW-DD                  PIC 9(02) COMP-3.                    
007800       01  WK-N-JW-ADJ-YEAR                PIC S9(06) COMP-3.                   
007900       01  WK-N-JW-ADJ-MONTH               PIC S9(06) COMP-3.                   
008000       01  WK-N-JW-TERM-A                  PIC S9(09) COMP-3.                   
008100       01  WK-N-JW-TERM-B                  PIC S9(09) COMP-3.                   
008200       01  WK-N-JW-TERM-C                  PIC S9(09) COMP-3.                   
008300       01  WK-N-JW-TERM-D                  PIC S9(09) COMP-3.                   
008400      *                                                                         
008500      *    THE TWO JULIAN DAY-NUMBERS BEING DIFFERENCED ARE KEPT AS A           
008600      *    SINGLE GROUP SO THE PAIR CAN BE CLEARED IN ONE MOVE.                 
008700      *                                                                         
008800       01  WK-C-JULIAN-PAIR.                                                    
008900           05  WK-N-JULIAN-PROCESSING       PIC S9(09) COMP-3.                  
009000           05  WK-N-JULIAN-AS-OF            PIC S9(09) COMP-3.                  
009100       01  WK-C-JULIAN-PAIR-R REDEFINES WK-C-JULIAN-PAIR.                       
009200           05  FILLER                       PIC X(10).                          
009300       01  WK-N-SNAPSHOT-AGE-DAYS          PIC S9(09) COMP-3.                   
009400      *                                                                         
009500      * DISPLAY-USAGE MIRRORS OF PACKED FIELDS - A COMP-3 ITEM CANNOT           
009600      * BE MOVED DIRECTLY INTO AN ALPHANUMERIC VIOLATION-DETAIL FIELD           
009700      * SO THE VALUE IS EDITED THROUGH ONE OF THESE FIRST (GGV0140).            
009800      *                                                                         
009900       01  WK-C-AMOUNT-DISPLAY              PIC S9(09)V99.                      
010000       01  WK-C-BUDGET-REM-DISPLAY          PIC S9(09)V99.                      
010100       01  WK-C-AGE-DAYS-DISPLAY            PIC S9(09).                         
010200      *                                                                         
010300      * CANONICAL SERIALIZATION AND FINGERPRINT WORK AREA                       
010400      *                                                                         
010500       01  WK-C-CANON-STRING               PIC X(600) VALUE SPACES.             
010600       01  WK-C-CANON-LEN                  PIC 9(04) COMP-3 VALUE ZERO.         
010700       01  WK-N-HASH-ACCUM                 PIC 9(10) COMP-3 VALUE ZERO.         
010800       01  WK-N-HASH-BYTE                  PIC 9(03) COMP-3 VALUE ZERO.         
010900       01  WK-N-HASH-POS                   PIC 9(04) COMP-3 VALUE ZERO.         
011000       01  WK-N-HASH-QUOTIENT              PIC 9(10) COMP-3 VALUE ZERO.         
011100       01  WK-N-HASH-REMAIN                PIC 9(02) COMP-3 VALUE ZERO.         
011200       01  WK-C-HEX-DIGITS                 PIC X(16) VALUE                      
011300           "0123456789ABCDEF".                                                  
011400       01  WK-C-HEX-DIGITS-R REDEFINES WK-C-HEX-DIGITS.                         
011500           05  WK-C-HEX-DIGIT              PIC X(01) OCCURS 16 TIMES.           
011600       01  WK-N-HALF-IDX                   PIC 9(02) COMP-3 VALUE ZERO.         
011700       01  WK-N-HASH-TEMP                  PIC 9(13) COMP-3 VALUE ZERO.         
011800       01  WK-C-CANON-CHAR                 PIC X(01) VALUE SPACE.               
011900       01  WK-N-CHARSET-IDX                PIC 9(02) COMP-3 VALUE ZERO.         
012000      *                                                                         
012100      * SURROGATE "ORDINAL VALUE" TABLE - THIS SHOP'S COMPILER HAS NO           
012200      * INTRINSIC FUNCTION LIBRARY, SO A CHARACTER'S POSITION IN THIS           
012300      * TABLE STANDS IN FOR ITS BYTE VALUE FOR HASHING PURPOSES ONLY.           
012400      *                                                                         
012500       01  WK-C-CHARSET-TABLE              PIC X(44) VALUE                      
012600           " ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789_-.,:()".                      
012700       01  WK-C-CHARSET-TABLE-R REDEFINES WK-C-CHARSET-TABLE.                   
012800           05  WK-C-CHARSET-ENTRY          PIC X(01) OCCURS 44 TIMES.           
012900      *                                                                         
013000       EJECT                                                                    
013100       LINKAGE SECTION.                                                         
013200      *****************                                                         
013300       COPY GGVRULL.                                                            
013400       EJECT                                                                    
013500      ********************************************                              
013600       PROCEDURE DIVISION USING WK-GGVRULL.                                     
013700      ********************************************                              
013800       MAIN-MODULE.                                                             
013900           PERFORM B000-EVALUATE-INTENT                                         
014000              THRU B000-EVALUATE-INTENT-EX.                                     
014100           GOBACK.                                                              
014200      *                                                                         
014300      *-----------------------------------------------------------              
014400       B000-EVALUATE-INTENT.                                                    
014500      *-----------------------------------------------------------              
014600           MOVE ZERO                       TO WK-RULL-VIOLATION-COUNT.          
014700           MOVE SPACES                     TO WK-RULL-VIOLATION-TABLE.          
014800           MOVE "N"                        TO WK-C-HIGH-VIOL-IND.               
014900           MOVE "N"                        TO WK-C-REVIEW-TRIG-IND.             
015000           MOVE "N"                        TO WK-RULL-REQUIRES-REVIEW.          
015100      *                                                                         
015200           PERFORM B010-RULE-PERIOD-001                                         
015300              THRU B010-RULE-PERIOD-001-EX.                                     
015400           PERFORM B020-RULE-BUDGET-002                                         
015500              THRU B020-RULE-BUDGET-002-EX.                                     
015600           PERFORM B030-RULE-ALLOW-003                                          
015700              THRU B030-RULE-ALLOW-003-EX.                                      
015800           PERFORM B040-RULE-DOC-004                                            
015900              THRU B040-RULE-DOC-004-EX.                                        
016000           PERFORM B050-RULE-SNAP-008                                           
016100              THRU B050-RULE-SNAP-008-EX.                                       
016200           PERFORM B060-REVIEW-ROUTING                                          
016300              THRU B060-REVIEW-ROUTING-EX.                                      
016400           PERFORM B070-RESOLVE-DECISION                                        
016500              THRU B070-RESOLVE-DECISION-EX.                                    
016600           PERFORM B080-COMPUTE-FINGERPRINT                                     
016700              THRU B080-COMPUTE-FINGERPRINT-EX.                                 
016800      *                                                                         
016900       B000-EVALUATE-INTENT-EX.                                                 
017000           EXIT.                                                                
017100      *                                                                         
017200      *-----------------------------------------------------------              
017300      * B010 - R-PERIOD-001 (HIGH) - EXPENSE DATE OUTSIDE GRANT PERIOD          
017400      *-----------------------------------------------------------              
017500       B010-RULE-PERIOD-001.                                                    
017600           IF WK-RULL-EXPENSE-DATE < WK-RULL-SNAP-START-DATE                    
017700               OR WK-RULL-EXPENSE-DATE > WK-RULL-SNAP-END-DATE                  
017800               ADD 1 TO WK-RULL-VIOLATION-COUNT                                 
017900               MOVE "R-PERIOD-001"                                              
018000                   TO WK-RULL-VIOL-RULE-ID (WK-RULL-VIOLATION-COUNT)            
018100               MOVE "HIGH"                                                      
018200                   TO WK-RULL-VIOL-SEVERITY (WK-RULL-VIOLATION-COUNT)           
018300               MOVE "expense date is outside the grant period"                  
018400                   TO WK-RULL-VIOL-MESSAGE (WK-RULL-VIOLATION-COUNT)            
018500               MOVE WK-RULL-EXPENSE-DATE                                        
018600                   TO WK-RULL-VIOL-ACTUAL (WK-RULL-VIOLATION-COUNT)             
018700               STRING WK-RULL-SNAP-START-DATE DELIMITED SIZE                    
018800                   " TO " DELIMITED SIZE                                        
018900                   WK-RULL-SNAP-END-DATE DELIMITED SIZE                         
019000                   INTO WK-RULL-VIOL-EXPECTED (WK-RULL-VIOLATION-COUNT)         
019100               MOVE "Y"                    TO WK-C-HIGH-VIOL-IND.               
019200       B010-RULE-PERIOD-001-EX.                                                 
019300           EXIT.                                                                
019400      *                                                                         
019500      *-----------------------------------------------------------              
019600      * B020 - R-BUDGET-002 (HIGH) - AMOUNT EXCEEDS BUDGET REMAINING            
019700      *-----------------------------------------------------------              
019800       B020-RULE-BUDGET-002.                                                    
019900           IF WK-RULL-AMOUNT > WK-RULL-SNAP-BUDGET-REM                          
020000               ADD 1 TO WK-RULL-VIOLATION-COUNT                                 
020100               MOVE "R-BUDGET-002"                                              
020200                   TO WK-RULL-VIOL-RULE-ID (WK-RULL-VIOLATION-COUNT)            
020300               MOVE "HIGH"                                                      
020400                   TO WK-RULL-VIOL-SEVERITY (WK-RULL-VIOLATION-COUNT)           
020500               MOVE "amount exceeds the grant's remaining budget"               
020600                   TO WK-RULL-VIOL-MESSAGE (WK-RULL-VIOLATION-COUNT)            
020700               MOVE WK-RULL-AMOUNT          TO WK-C-AMOUNT-DISPLAY              
020800               MOVE WK-C-AMOUNT-DISPLAY                                         
020900                   TO WK-RULL-VIOL-ACTUAL (WK-RULL-VIOLATION-COUNT)             
021000               MOVE WK-RULL-SNAP-BUDGET-REM TO WK-C-BUDGET-REM-DISPLAY          
021100               MOVE WK-C-BUDGET-REM-DISPLAY                                     
021200                   TO WK-RULL-VIOL-EXPECTED (WK-RULL-VIOLATION-COUNT)           
021300               MOVE "Y"                    TO WK-C-HIGH-VIOL-IND.               
021400       B020-RULE-BUDGET-002-EX.                                                 
021500           EXIT.                                                                
021600      *                                                                         
021700      *-----------------------------------------------------------              
021800      * B030 - R-ALLOW-003 (HIGH) - OBJECT CODE NOT IN ALLOWED LIST             
021900      *-----------------------------------------------------------              
022000       B030-RULE-ALLOW-003.                                                     
022100           MOVE "N"                        TO WK-C-CODE-FOUND-IND.              
022200           PERFORM B031-SEARCH-ALLOWED-CODE                                     
022300              THRU B031-SEARCH-ALLOWED-CODE-EX                                  
022400              VARYING WK-N-CODE-IDX FROM 1 BY 1                                 
022500              UNTIL WK-N-CODE-IDX > WK-RULL-SNAP-CODE-COUNT                     
022600                 OR WK-C-CODE-FOUND.                                            
022700           IF NOT WK-C-CODE-FOUND                                               
022800               ADD 1 TO WK-RULL-VIOLATION-COUNT                                 
022900               MOVE "R-ALLOW-003"                                               
023000                   TO WK-RULL-VIOL-RULE-ID (WK-RULL-VIOLATION-COUNT)            
023100               MOVE "HIGH"                                                      
023200                   TO WK-RULL-VIOL-SEVERITY (WK-RULL-VIOLATION-COUNT)           
023300               MOVE "object code is not on the grant's allowed list"            
023400                   TO WK-RULL-VIOL-MESSAGE (WK-RULL-VIOLATION-COUNT)            
023500               MOVE WK-RULL-OBJECT-CODE                                         
023600                   TO WK-RULL-VIOL-ACTUAL (WK-RULL-VIOLATION-COUNT)             
023700               MOVE "object code must be an allowed code"                       
023800                   TO WK-RULL-VIOL-EXPECTED (WK-RULL-VIOLATION-COUNT)           
023900               MOVE "Y"                    TO WK-C-HIGH-VIOL-IND.               
024000       B030-RULE-ALLOW-003-EX.                                                  
024100           EXIT.                                                                
024200      *                                                                         
024300       B031-SEARCH-ALLOWED-CODE.                                                
024400           IF WK-RULL-OBJECT-CODE = WK-RULL-SNAP-CODE (WK-N-CODE-IDX)           
024500               MOVE "Y"                    TO WK-C-CODE-FOUND-IND.              
024600       B031-SEARCH-ALLOWED-CODE-EX.                                             
024700           EXIT.                                                                
024800      *                                                                         
024900      *-----------------------------------------------------------              
025000      * B040 - R-DOC-004 (MEDIUM) - NO EVIDENCE REFERENCES PRESENT              
025100      *-----------------------------------------------------------              
025200       B040-RULE-DOC-004.                                                       
025300           IF WK-RULL-EVIDENCE-COUNT = ZERO                                     
025400               ADD 1 TO WK-RULL-VIOLATION-COUNT                                 
025500               MOVE "R-DOC-004"                                                 
025600                   TO WK-RULL-VIOL-RULE-ID (WK-RULL-VIOLATION-COUNT)            
025700               MOVE "MEDIUM"                                                    
025800                   TO WK-RULL-VIOL-SEVERITY (WK-RULL-VIOLATION-COUNT)           
025900               MOVE "no supporting evidence references were provided"           
026000                   TO WK-RULL-VIOL-MESSAGE (WK-RULL-VIOLATION-COUNT)            
026100               MOVE "00"                                                        
026200                   TO WK-RULL-VIOL-ACTUAL (WK-RULL-VIOLATION-COUNT)             
026300               MOVE "at least one evidence reference"                           
026400                   TO WK-RULL-VIOL-EXPECTED (WK-RULL-VIOLATION-COUNT).          
026500       B040-RULE-DOC-004-EX.                                                    
026600           EXIT.                                                                
026700      *                                                                         
026800      *-----------------------------------------------------------              
026900      * B050 - R-SNAP-008 (HIGH) - SNAPSHOT OLDER THAN THE MAX AGE              
027000      *-----------------------------------------------------------              
027100       B050-RULE-SNAP-008.                                                      
027200           MOVE WK-RULL-PROCESSING-DATE (1:4) TO WK-N-JW-CCYY.                  
027300           MOVE WK-RULL-PROCESSING-DATE (5:2) TO WK-N-JW-MM.                    
027400           MOVE WK-RULL-PROCESSING-DATE (7:2) TO WK-N-JW-DD.                    
027500           PERFORM B075-CALC-JULIAN-DAY                                         
027600              THRU B075-CALC-JULIAN-DAY-EX.                                     
027700           MOVE WK-N-JW-TERM-D          TO WK-N-JULIAN-PROCESSING.              
027800      *                                                                         
027900           MOVE WK-RULL-SNAP-AS-OF-DATE (1:4) TO WK-N-JW-CCYY.                  
028000           MOVE WK-RULL-SNAP-AS-OF-DATE (5:2) TO WK-N-JW-MM.                    
028100           MOVE WK-RULL-SNAP-AS-OF-DATE (7:2) TO WK-N-JW-DD.                    
028200           PERFORM B075-CALC-JULIAN-DAY                                         
028300              THRU B075-CALC-JULIAN-DAY-EX.                                     
028400           MOVE WK-N-JW-TERM-D              TO WK-N-JULIAN-AS-OF.               
028500      *                                                                         
028600           SUBTRACT WK-N-JULIAN-AS-OF FROM WK-N-JULIAN-PROCESSING               
028700               GIVING WK-N-SNAPSHOT-AGE-DAYS.                                   
028800      *                                                                         
028900           IF WK-N-SNAPSHOT-AGE-DAYS > WK-RULL-SNAP-MAX-AGE                     
029000               ADD 1 TO WK-RULL-VIOLATION-COUNT                                 
029100               MOVE "R-SNAP-008"                                                
029200                   TO WK-RULL-VIOL-RULE-ID (WK-RULL-VIOLATION-COUNT)            
029300               MOVE "HIGH"                                                      
029400                   TO WK-RULL-VIOL-SEVERITY (WK-RULL-VIOLATION-COUNT)           
029500               MOVE "grant snapshot is older than the freshness limit"          
029600                   TO WK-RULL-VIOL-MESSAGE (WK-RULL-VIOLATION-COUNT)            
029700               MOVE WK-N-SNAPSHOT-AGE-DAYS  TO WK-C-AGE-DAYS-DISPLAY            
029800               MOVE WK-C-AGE-DAYS-DISPLAY                                       
029900                   TO WK-RULL-VIOL-ACTUAL (WK-RULL-VIOLATION-COUNT)             
030000               MOVE WK-RULL-SNAP-MAX-AGE                                        
030100                   TO WK-RULL-VIOL-EXPECTED (WK-RULL-VIOLATION-COUNT)           
030200               MOVE "Y"                    TO WK-C-HIGH-VIOL-IND.               
030300       B050-RULE-SNAP-008-EX.                                                   
030400           EXIT.                                                                
030500      *                                                                         
030600      *-----------------------------------------------------------              
030700      * B075 - GREGORIAN TO JULIAN DAY-NUMBER (FLIEGEL/VAN FLANDERN)            
030800      *-----------------------------------------------------------              
030900       B075-CALC-JULIAN-DAY.                                                    
031000           COMPUTE WK-N-JW-ADJ-MONTH =                                          
031100               (14 - WK-N-JW-MM) / 12.                                          
031200           COMPUTE WK-N-JW-ADJ-YEAR =                                           
031300               WK-N-JW-CCYY + 4800 - WK-N-JW-ADJ-MONTH.                         
031400           COMPUTE WK-N-JW-TERM-A =                                             
031500               WK-N-JW-MM + (12 * WK-N-JW-ADJ-MONTH) - 3.                       
031600           COMPUTE WK-N-JW-TERM-B =                                             
031700               ((153 * WK-N-JW-TERM-A) + 2) / 5.                                
031800           COMPUTE WK-N-JW-TERM-C =                                             
031900               (WK-N-JW-ADJ-YEAR / 4) - (WK-N-JW-ADJ-YEAR / 100)                
032000               + (WK-N-JW-ADJ-YEAR / 400).                                      
032100           COMPUTE WK-N-JW-TERM-D =                                             
032200               WK-N-JW-DD + WK-N-JW-TERM-B                                      
032300               + (365 * WK-N-JW-ADJ-YEAR) + WK-N-JW-TERM-C - 32045.             
032400       B075-CALC-JULIAN-DAY-EX.                                                 
032500           EXIT.                                                                
032600      *                                                                         
032700      *-----------------------------------------------------------              
032800      * B060 - REVIEW ROUTING - THRESHOLD, RISK CLASS, CONFIDENCE               
032900      *-----------------------------------------------------------              
033000       B060-REVIEW-ROUTING.                                                     
033100           IF WK-RULL-AMOUNT >= WK-RULL-SNAP-THRESHOLD                          
033200               MOVE "Y"                    TO WK-C-REVIEW-TRIG-IND.             
033300           IF WK-RULL-RISK-CLASS = "MEDIUM"                                     
033400               OR WK-RULL-RISK-CLASS = "HIGH  "                                 
033500               MOVE "Y"                    TO WK-C-REVIEW-TRIG-IND.             
033600           IF WK-RULL-MODEL-CONFIDENCE < 0.8500                                 
033700               MOVE "Y"                    TO WK-C-REVIEW-TRIG-IND.             
033800           IF WK-C-REVIEW-TRIGGERED                                             
033900               MOVE "Y"                    TO WK-RULL-REQUIRES-REVIEW.          
034000       B060-REVIEW-ROUTING-EX.                                                  
034100           EXIT.                                                                
034200      *                                                                         
034300      *-----------------------------------------------------------              
034400      * B070 - DECISION RESOLUTION - EXACT PRECEDENCE PER RULE BOOK             
034500      *-----------------------------------------------------------              
034600       B070-RESOLVE-DECISION.                                                   
034700           IF WK-C-HIGH-VIOL-PRESENT                                            
034800               MOVE "REJECT"               TO WK-RULL-DECISION                  
034900               MOVE "N"                    TO WK-RULL-REQUIRES-REVIEW           
035000               GO TO B070-RESOLVE-DECISION-EX.                                  
035100           IF WK-RULL-REQUIRES-REVIEW = "Y"                                     
035200               MOVE "REQUIRE_REVIEW"       TO WK-RULL-DECISION                  
035300               GO TO B070-RESOLVE-DECISION-EX.                                  
035400           MOVE "APPROVE"                  TO WK-RULL-DECISION.                 
035500       B070-RESOLVE-DECISION-EX.                                                
035600           EXIT.                                                                
035700      *                                                                         
035800      *-----------------------------------------------------------              
035900      * B080 - DECISION FINGERPRINT - DETERMINISTIC HASH OVER THE               
036000      *        CANONICAL SERIALIZATION OF THE DECISION, VIOLATION               
036100      *        LIST, REVIEW FLAG, POLICY VERSION, SNAPSHOT ID/HASH              
036200      *        AND TRANSACTION ID. PURE FUNCTION - NO TIMESTAMPS.               
036300      *-----------------------------------------------------------              
036400       B080-COMPUTE-FINGERPRINT.                                                
036500           MOVE SPACES                     TO WK-C-CANON-STRING.                
036600           STRING WK-RULL-DECISION            DELIMITED SIZE                    
036700                  WK-RULL-REQUIRES-REVIEW     DELIMITED SIZE                    
036800                  WK-RULL-POLICY-VERSION      DELIMITED SIZE                    
036900                  WK-RULL-SNAP-ID             DELIMITED SIZE                    
037000                  WK-RULL-SNAP-HASH           DELIMITED SIZE                    
037100                  WK-RULL-TRANSACTION-ID      DELIMITED SIZE                    
037200                  WK-RULL-VIOLATION-TABLE     DELIMITED SIZE                    
037300               INTO WK-C-CANON-STRING.                                          
037400           MOVE ZERO                       TO WK-N-HASH-ACCUM.                  
037500           PERFORM B081-HASH-ONE-BYTE                                           
037600              THRU B081-HASH-ONE-BYTE-EX                                        
037700              VARYING WK-N-HASH-POS FROM 1 BY 1                                 
037800              UNTIL WK-N-HASH-POS > 600.                                        
037900           PERFORM B082-EMIT-HEX-DIGIT                                          
038000              THRU B082-EMIT-HEX-DIGIT-EX                                       
038100              VARYING WK-N-HALF-IDX FROM 1 BY 1                                 
038200              UNTIL WK-N-HALF-IDX > 16.                                         
038300       B080-COMPUTE-FINGERPRINT-EX.                                             
038400           EXIT.                                                                
038500      *                                                                         
038600       B081-HASH-ONE-BYTE.                                                      
038700           MOVE WK-C-CANON-STRING (WK-N-HASH-POS:1)                             
038800               TO WK-C-CANON-CHAR.                                              
038900           MOVE 1                          TO WK-N-CHARSET-IDX.                 
039000           PERFORM B083-FIND-CHARSET-INDEX                                      
039100              THRU B083-FIND-CHARSET-INDEX-EX                                   
039200              UNTIL WK-N-CHARSET-IDX > 44                                       
039300                 OR WK-C-CANON-CHAR = WK-C-CHARSET-ENTRY                        
039400                                          (WK-N-CHARSET-IDX).                   
039500           IF WK-N-CHARSET-IDX > 44                                             
039600               MOVE 1                      TO WK-N-HASH-BYTE                    
039700           ELSE                                                                 
039800               MOVE WK-N-CHARSET-IDX       TO WK-N-HASH-BYTE.                   
039900           COMPUTE WK-N-HASH-TEMP =                                             
040000               (WK-N-HASH-ACCUM * 131) + WK-N-HASH-BYTE                         
040100               + WK-N-HASH-POS.                                                 
040200           DIVIDE WK-N-HASH-TEMP BY 999999937                                   
040300               GIVING WK-N-HASH-QUOTIENT                                        
040400               REMAINDER WK-N-HASH-ACCUM.                                       
040500       B081-HASH-ONE-BYTE-EX.                                                   
040600           EXIT.                                                                
040700      *                                                                         
040800       B082-EMIT-HEX-DIGIT.                                                     
040900           DIVIDE WK-N-HASH-ACCUM BY 16 GIVING WK-N-HASH-QUOTIENT               
041000               REMAINDER WK-N-HASH-REMAIN.                                      
041100           MOVE WK-C-HEX-DIGIT (WK-N-HASH-REMAIN + 1)                           
041200               TO WK-RULL-DECISION-HASH (WK-N-HALF-IDX:1).                      
041300           COMPUTE WK-N-HASH-ACCUM =                                            
041400               (WK-N-HASH-QUOTIENT * 17) + WK-N-HALF-IDX.                       
041500       B082-EMIT-HEX-DIGIT-EX.                                                  
041600           EXIT.                                                                
041700      *                                                                         
041800       B083-FIND-CHARSET-INDEX.                                                 
041900           IF WK-C-CANON-CHAR NOT = WK-C-CHARSET-ENTRY                          
042000                                        (WK-N-CHARSET-IDX)                      
042100               ADD 1 TO WK-N-CHARSET-IDX.                                       
042200       B083-FIND-CHARSET-INDEX-EX.                                              
042300           EXIT.                                                                
042400      *                                                                         
042500      ************************************************************              
042600      *************** END OF PROGRAM SOURCE - GGVRULEV ***********              
042700      ************************************************************              
