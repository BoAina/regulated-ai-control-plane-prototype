000100      ************************************************************              
000200      * GGVRULL   -  LINKAGE CLAIM RECORD FOR CALLED ROUTINE GGVRULEV           
000300      *           -  GRANT POLICY EVALUATOR                                     
000400      *------------------------------------------------------------             
000500      * HISTORY OF MODIFICATION:                                                
000600      *------------------------------------------------------------             
000700      * GGV0058 - PDSOUZA  - 19/11/1996 - INITIAL VERSION.              GGV0058 
000800      * GGV0102 - LMASILA  - 30/06/2004 - REQ 90142 ADD RISK-CLASS AND  GGV0102 
000900      *                       MODEL-CONFIDENCE FOR REVIEW ROUTING.              
001000      * GGV0140 - RBRINK   - 17/05/2008 - REQ 104477 ADD SNAPSHOT-ID    GGV0140 
001100      *                       AND POLICY-VERSION-ID TO THE FINGERPRINT          
001200      *                       INPUT SET.                                        
001300      *------------------------------------------------------------             
001400       01  WK-GGVRULL.                                                          
001500           05  WK-RULL-INPUT.                                                   
001600               10  WK-RULL-TRANSACTION-ID   PIC X(20).                          
001700               10  WK-RULL-AMOUNT           PIC S9(09)V99 COMP-3.               
001800               10  WK-RULL-OBJECT-CODE      PIC X(12).                          
001900               10  WK-RULL-EXPENSE-DATE     PIC 9(08).                          
002000               10  WK-RULL-EVIDENCE-COUNT   PIC 9(02).                          
002100               10  WK-RULL-RISK-CLASS       PIC X(06).                          
002200               10  WK-RULL-MODEL-CONFIDENCE PIC 9V9(04).                        
002300               10  WK-RULL-PROCESSING-DATE  PIC 9(08).                          
002400               10  WK-RULL-POLICY-VERSION   PIC X(16).                          
002500               10  WK-RULL-SNAP-ID          PIC X(20).                          
002600               10  WK-RULL-SNAP-HASH        PIC X(24).                          
002700               10  WK-RULL-SNAP-AS-OF-DATE  PIC 9(08).                          
002800               10  WK-RULL-SNAP-START-DATE  PIC 9(08).                          
002900               10  WK-RULL-SNAP-END-DATE    PIC 9(08).                          
003000               10  WK-RULL-SNAP-BUDGET-REM  PIC S9(09)V99 COMP-3.               
003100               10  WK-RULL-SNAP-CODE-COUNT  PIC 9(02).                          
003200               10  WK-RULL-SNAP-CODE-TABLE.                                     
003300                   15  WK-RULL-SNAP-CODE    PIC X(12) OCCURS 10 TIMES.          
003400               10  WK-RULL-SNAP-THRESHOLD   PIC S9(09)V99 COMP-3.               
003500               10  WK-RULL-SNAP-MAX-AGE     PIC 9(03).                          
003600           05  WK-RULL-OUTPUT.                                                  
003700               10  WK-RULL-DECISION         PIC X(15).                          
003800               10  WK-RULL-REQUIRES-REVIEW  PIC X(01).                          
003900               10  WK-RULL-VIOLATION-COUNT  PIC 9(02).                          
004000               10  WK-RULL-VIOLATION-TABLE.                                     
004100                   15  WK-RULL-VIOLATION OCCURS 5 TIMES.                        
004200                       20  WK-RULL-VIOL-RULE-ID     PIC X(12).                  
004300                       20  WK-RULL-VIOL-SEVERITY    PIC X(06).                  
004400                       20  WK-RULL-VIOL-MESSAGE     PIC X(60).                  
004500                       20  WK-RULL-VIOL-ACTUAL      PIC X(30).                  
004600                       20  WK-RULL-VIOL-EXPECTED    PIC X(60).                  
004700               10  WK-RULL-DECISION-HASH    PIC X(16).                          
004800               10  FILLER                   PIC X(10).                          
004900      ************************************************************              
005000      *************** END OF COPYBOOK - GGVRULL ******************              
005100      ************************************************************              
