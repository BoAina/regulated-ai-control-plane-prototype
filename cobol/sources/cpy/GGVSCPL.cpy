000100      ************************************************************              
000200      * GGVSCPL   -  LINKAGE CLAIM RECORD FOR CALLED ROUTINE GGVSCOPE           
000300      *           -  TOKEN SCOPE SELECTOR                                       
000400      *------------------------------------------------------------             
000500      * HISTORY OF MODIFICATION:                                                
000600      *------------------------------------------------------------             
000700      * GGV0102 - LMASILA  - 30/06/2004 - INITIAL VERSION.              GGV0102 
000800      *------------------------------------------------------------             
000900       01  WK-GGVSCPL.                                                          
001000           05  WK-SCPL-INPUT.                                                   
001100               10  WK-SCPL-DECISION         PIC X(15).                          
001200           05  WK-SCPL-OUTPUT.                                                  
001300               10  WK-SCPL-SCOPE-COUNT      PIC 9(01).                          
001400               10  WK-SCPL-SCOPE-TABLE.                                         
001500                   15  WK-SCPL-SCOPE        PIC X(20) OCCURS 1 TIMES.           
001600               10  FILLER                   PIC X(05).                          
001700      ************************************************************              
001800      *************** END OF COPYBOOK - GGVSCPL ******************              
001900      ************************************************************              
