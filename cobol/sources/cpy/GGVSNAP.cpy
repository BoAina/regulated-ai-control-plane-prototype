000100      *****************************************************************         
000200      * GGVSNAP   -  GRANT SNAPSHOT REFERENCE FILE RECORD LAYOUT                
000300      *           -  ONE RECORD PER GRANT - A POINT-IN-TIME SNAPSHOT OF         
000400      *              THE GRANT'S BUDGET AND POLICY, SORTED ASCENDING BY         
000500      *              GRANT-ID FOR THE IN-MEMORY BINARY LOOKUP TABLE.            
000600      *           -  I-O FORMAT: GGVSNAP  FROM FILE GGVSNAP OF GGVLIB           
000700      *-----------------------------------------------------------------        
000800      * HISTORY OF MODIFICATION:                                                
000900      *-----------------------------------------------------------------        
001000      * GGV0001 - RBRINK   - 11/03/1991 - INITIAL VERSION.              GGV0001 
001100      * GGV0058 - PDSOUZA  - 19/11/1996 - REQ 71204 ADD HIGH-DOLLAR     GGV0058 
001200      *                       THRESHOLD AND MAX SNAPSHOT AGE, WITH              
001300      *                       SHOP-STANDARD DEFAULTS OF 10000.00 AND            
001400      *                       ONE DAY RESPECTIVELY.                             
001500      * GGV0102 - LMASILA  - 30/06/2004 - REQ 90142 ALLOWED-OBJECT-CODE GGV0102 
001600      *                       TABLE WIDENED FROM 6 TO 10 OCCURRENCES.           
001700      *-----------------------------------------------------------------        
001800       01  GGV-SNAPSHOT-RECORD.                                                 
001900           05  SNAPSHOT-RECORD-AREA         PIC X(246).                         
002000      *                                                                         
002100           05  SNAPSHOT-RECORD-1  REDEFINES SNAPSHOT-RECORD-AREA.               
002200               10  SR-GRANT-ID              PIC X(20).                          
002300      *                                     KEY - GRANT IDENTIFIER              
002400               10  SR-SNAPSHOT-ID           PIC X(20).                          
002500      *                                     SNAPSHOT IDENTIFIER                 
002600               10  SR-SNAPSHOT-HASH         PIC X(24).                          
002700      *                                     OPAQUE SNAPSHOT FINGERPRINT         
002800               10  SR-AS-OF-DATE            PIC 9(08).                          
002900      *                                     DATE SNAPSHOT MATERIALIZED          
003000               10  SR-GRANT-START-DATE      PIC 9(08).                          
003100      *                                     GRANT PERIOD START                  
003200               10  SR-GRANT-END-DATE        PIC 9(08).                          
003300      *                                     GRANT PERIOD END                    
003400               10  SR-BUDGET-REMAINING      PIC S9(09)V99 COMP-3.               
003500      *                                     REMAINING BUDGET                    
003600               10  SR-ALLOWED-CODE-COUNT    PIC 9(02).                          
003700      *                                     NUMBER OF ALLOWED CODES             
003800               10  SR-ALLOWED-TABLE.                                            
003900                   15  SR-ALLOWED-CODE      PIC X(12) OCCURS 10 TIMES.          
004000      *                                     PERMITTED OBJECT CODES              
004100               10  SR-HIGH-DOLLAR-THRESHLD  PIC S9(09)V99 COMP-3.               
004200      *                                     REVIEW THRESHOLD, DFLT 10000        
004300               10  SR-MAX-SNAPSHOT-AGE-DYS  PIC 9(03).                          
004400      *                                     FRESHNESS LIMIT, DFLT 1             
004500               10  FILLER                   PIC X(21).                          
004600      *****************************************************************         
004700      *************** END OF COPYBOOK - GGVSNAP ***********************         
004800      *****************************************************************         
