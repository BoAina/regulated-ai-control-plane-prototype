000100      ************************************************************              
000200      * GGVTOK    -  COMMIT TOKEN FILE RECORD LAYOUT                            
000300      *           -  ONE RECORD PER APPROVE DECISION - THE SIGNED,              
000400      *              TIME-LIMITED, SCOPE-BOUND TOKEN THAT AUTHORIZES            
000500      *              POSTING THE EXPENSE.                                       
000600      *           -  I-O FORMAT: GGVTOK   FROM FILE GGVTOK  OF GGVLIB           
000700      *------------------------------------------------------------             
000800      * HISTORY OF MODIFICATION:                                                
000900      *------------------------------------------------------------             
001000      * GGV0102 - LMASILA  - 30/06/2004 - INITIAL VERSION - TOKEN-      GGV0102 
001100      *                       POSTING AUTHORIZATION PROJECT.                    
001200      * GGV0140 - RBRINK   - 17/05/2008 - REQ 104477 ONE-TIME-USE       GGV0140 
001300      *                       ADDED PER AUDIT FINDING 2008-014.                 
001400      *------------------------------------------------------------             
001500       01  GGV-TOKEN-RECORD.                                                    
001600           05  TOKEN-RECORD-AREA            PIC X(180).                         
001700      *                                                                         
001800           05  TOKEN-RECORD-1  REDEFINES TOKEN-RECORD-AREA.                     
001900               10  TK-TOKEN-ID              PIC X(16).                          
002000      *                                     "TOK_" + 12 CHAR SUFFIX             
002100               10  TK-REQUEST-ID            PIC X(20).                          
002200               10  TK-TRANSACTION-ID        PIC X(20).                          
002300               10  TK-DECISION-HASH         PIC X(16).                          
002400      *                                     BINDS TOKEN TO DECISION             
002500               10  TK-POLICY-VERSION-ID     PIC X(16).                          
002600               10  TK-STATE-SNAPSHOT-HASH   PIC X(24).                          
002700               10  TK-SCOPE                 PIC X(20).                          
002800                   88  TK-SCOPE-POST-EXPENSE      VALUE                         
002900                                                "POST_GRANT_EXPENSE ".          
003000               10  TK-ISSUED-AT             PIC 9(14).                          
003100               10  TK-EXPIRES-AT            PIC 9(14).                          
003200               10  TK-ONE-TIME-USE          PIC X(01).                          
003300                   88  TK-ONE-TIME-USE-YES        VALUE "Y".                    
003400               10  TK-SIGNATURE             PIC X(16).                          
003500      *                                     KEYED FINGERPRINT (HEX)             
003600               10  FILLER                   PIC X(03).                          
003700      ************************************************************              
003800      *************** END OF COPYBOOK - GGVTOK *******************              
003900      ************************************************************              
