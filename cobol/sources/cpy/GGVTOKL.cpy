000100      ************************************************************              
000200      * GGVTOKL   -  LINKAGE CLAIM RECORD FOR CALLED ROUTINE GGVTOKEN           
000300      *           -  COMMIT-TOKEN GATEWAY (ISSUE AND VALIDATE)                  
000400      *------------------------------------------------------------             
000500      * HISTORY OF MODIFICATION:                                                
000600      *------------------------------------------------------------             
000700      * GGV0102 - LMASILA  - 30/06/2004 - INITIAL VERSION.              GGV0102 
000800      * GGV0140 - RBRINK   - 17/05/2008 - REQ 104477 ADD VALIDATE MODE  GGV0140 
000900      *                       FOR THE SELF-TEST BATCH PASS.                     
001000      *------------------------------------------------------------             
001100       01  WK-GGVTOKL.                                                          
001200           05  WK-TOKL-MODE                 PIC X(01).                          
001300               88  WK-TOKL-MODE-ISSUE             VALUE "I".                    
001400               88  WK-TOKL-MODE-VALIDATE          VALUE "V".                    
001500           05  WK-TOKL-SIGNING-KEY          PIC X(20).                          
001600           05  WK-TOKL-CURRENT-TIMESTAMP    PIC 9(14).                          
001700           05  WK-TOKL-TTL-SECONDS          PIC 9(05) COMP-3.                   
001800           05  WK-TOKL-REQUIRED-SCOPE       PIC X(20).                          
001900           05  WK-TOKL-CLAIM.                                                   
002000               10  WK-TOKL-TOKEN-ID         PIC X(16).                          
002100               10  WK-TOKL-REQUEST-ID       PIC X(20).                          
002200               10  WK-TOKL-TRANSACTION-ID   PIC X(20).                          
002300               10  WK-TOKL-DECISION-HASH    PIC X(16).                          
002400               10  WK-TOKL-POLICY-VERSION   PIC X(16).                          
002500               10  WK-TOKL-SNAPSHOT-HASH    PIC X(24).                          
002600               10  WK-TOKL-SCOPE            PIC X(20).                          
002700               10  WK-TOKL-ISSUED-AT        PIC 9(14).                          
002800               10  WK-TOKL-EXPIRES-AT       PIC 9(14).                          
002900               10  WK-TOKL-ONE-TIME-USE     PIC X(01).                          
003000               10  WK-TOKL-SIGNATURE        PIC X(16).                          
003100           05  WK-TOKL-OUTPUT.                                                  
003200               10  WK-TOKL-VALID-IND        PIC X(01).                          
003300                   88  WK-TOKL-VALID               VALUE "Y".                   
003400                   88  WK-TOKL-INVALID             VALUE "N".                   
003500               10  WK-TOKL-REJECT-REASON    PIC X(60).                          
003600               10  FILLER                   PIC X(10).                          
003700      ************************************************************              
003800      *************** END OF COPYBOOK - GGVTOKL ******************              
003900      ************************************************************              
