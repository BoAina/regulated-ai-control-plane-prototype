000100      ************************************************************              
000200      * GGVSCHL   -  LINKAGE CLAIM RECORD FOR CALLED ROUTINE GGVSCHVL           
000300      *           -  INTENT SCHEMA VALIDATOR                                    
000400      *------------------------------------------------------------             
000500      * HISTORY OF MODIFICATION:                                                
000600      *------------------------------------------------------------             
000700      * GGV0001 - RBRINK   - 11/03/1991 - INITIAL VERSION.              GGV0001 
000800      * GGV0037 - PDSOUZA  - 04/08/1995 - REQ 61190 WIDEN OBJECT-CODE.  GGV0037 
000900      *------------------------------------------------------------             
001000       01  WK-GGVSCHL.                                                          
001100           05  WK-SCHL-INPUT.                                                   
001200               10  WK-SCHL-TRANSACTION-ID   PIC X(20).                          
001300               10  WK-SCHL-GRANT-ID         PIC X(20).                          
001400               10  WK-SCHL-ORG-UNIT         PIC X(12).                          
001500               10  WK-SCHL-AMOUNT           PIC S9(09)V99 COMP-3.               
001600               10  WK-SCHL-CURRENCY         PIC X(03).                          
001700               10  WK-SCHL-OBJECT-CODE      PIC X(12).                          
001800               10  WK-SCHL-EXPENSE-DATE     PIC 9(08).                          
001900               10  WK-SCHL-POSTING-DATE     PIC 9(08).                          
002000               10  WK-SCHL-DESCRIPTION      PIC X(60).                          
002100               10  WK-SCHL-EVIDENCE-COUNT   PIC 9(02).                          
002200               10  WK-SCHL-EVIDENCE-TABLE.                                      
002300                   15  WK-SCHL-EVIDENCE-REF PIC X(20) OCCURS 10 TIMES.          
002400               10  WK-SCHL-MODEL-CONFIDENCE PIC 9V9(04).                        
002500               10  WK-SCHL-RISK-CLASS       PIC X(06).                          
002600               10  WK-SCHL-RATIONALE-SUMRY  PIC X(60).                          
002700           05  WK-SCHL-OUTPUT.                                                  
002800               10  WK-SCHL-VALID-IND        PIC X(01).                          
002900                   88  WK-SCHL-VALID              VALUE "Y".                    
003000                   88  WK-SCHL-INVALID            VALUE "N".                    
003100               10  WK-SCHL-ERROR-REASON     PIC X(60).                          
003200               10  WK-SCHL-NORM-CURRENCY    PIC X(03).                          
003300               10  WK-SCHL-NORM-OBJECT-CODE PIC X(12).                          
003400               10  WK-SCHL-NORM-RISK-CLASS  PIC X(06).                          
003500               10  WK-SCHL-NORM-EVID-COUNT  PIC 9(02).                          
003600               10  WK-SCHL-NORM-EVID-TABLE.                                     
003700                   15  WK-SCHL-NORM-EVID-REF                                    
003800                                        PIC X(20) OCCURS 10 TIMES.              
003900               10  FILLER                   PIC X(10).                          
004000      ************************************************************              
004100      *************** END OF COPYBOOK - GGVSCHL ******************              
004200      ************************************************************              
