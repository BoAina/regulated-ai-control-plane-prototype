000100      ************************************************************              
000200      * GGVINTR   -  INTENT FILE RECORD LAYOUT                                  
000300      *           -  ONE RECORD PER PROPOSED GRANT EXPENSE ("INTENT")           
000400      *              PRODUCED BY THE UPSTREAM CLASSIFIER FEED.                  
000500      *           -  I-O FORMAT: GGVINTR FROM FILE GGVINTR OF GGVLIB            
000600      *------------------------------------------------------------             
000700      * HISTORY OF MODIFICATION:                                                
000800      *------------------------------------------------------------             
000900      * GGV0001 - RBRINK   - 11/03/1991 - INITIAL VERSION.              GGV0001 
001000      * GGV0037 - PDSOUZA  - 04/08/1995 - REQ 61190 WIDEN OBJECT-       GGV0037 
001100      *                       CODE FROM 6 TO 12 BYTES TO MATCH THE              
001200      *                       REVISED CHART OF ACCOUNTS OBJECT TABLE.           
001300      * GGV0044 - HTANAKA  - 22/09/1998 - Y2K REMEDIATION - THE         GGV0044 
001400      *                       EXPENSE-DATE AND POSTING-DATE FIELDS              
001500      *                       WIDENED TO CARRY A FULL 4-DIGIT YEAR              
001600      *                       (WAS 2-DIGIT PRIOR TO THIS RELEASE).              
001700      * GGV0102 - LMASILA  - 30/06/2004 - REQ 90142 MODEL-CONFI-        GGV0102 
001800      *                       DENCE AND RISK-CLASS ADDED FOR THE                
001900      *                       CLASSIFIER PROJECT.                               
002000      *------------------------------------------------------------             
002100       01  GGV-INTENT-RECORD.                                                   
002200           05  INTENT-RECORD-AREA           PIC X(453).                         
002300      *                                                                         
002400      *    I-O FORMAT: INTENT-RECORD-1  REDEFINES INTENT-RECORD-AREA            
002500      *                                                                         
002600           05  INTENT-RECORD-1  REDEFINES INTENT-RECORD-AREA.                   
002700               10  IR-TRANSACTION-ID        PIC X(20).                          
002800      *                                     UNIQUE TRANSACTION ID               
002900               10  IR-GRANT-ID              PIC X(20).                          
003000      *                                     GRANT THE EXPENSE POSTS TO          
003100               10  IR-ORG-UNIT              PIC X(12).                          
003200      *                                     REQUESTING ORG UNIT                 
003300               10  IR-AMOUNT                PIC S9(09)V99 COMP-3.               
003400      *                                     PROPOSED EXPENSE AMOUNT             
003500               10  IR-CURRENCY              PIC X(03).                          
003600      *                                     ISO CURRENCY CODE                   
003700               10  IR-OBJECT-CODE           PIC X(12).                          
003800      *                                     EXPENSE OBJECT CODE                 
003900               10  IR-EXPENSE-DATE          PIC 9(08).                          
004000      *                                     DATE EXPENSE WAS INCURRED           
004100               10  IR-EXPENSE-DATE-R REDEFINES IR-EXPENSE-DATE.                 
004200                   15  IR-EXPENSE-DATE-CCYY PIC 9(04).                          
004300                   15  IR-EXPENSE-DATE-MM   PIC 9(02).                          
004400                   15  IR-EXPENSE-DATE-DD   PIC 9(02).                          
004500               10  IR-POSTING-DATE          PIC 9(08).                          
004600      *                                     INTENDED POSTING DATE               
004700               10  IR-POSTING-DATE-R REDEFINES IR-POSTING-DATE.                 
004800                   15  IR-POSTING-DATE-CCYY PIC 9(04).                          
004900                   15  IR-POSTING-DATE-MM   PIC 9(02).                          
005000                   15  IR-POSTING-DATE-DD   PIC 9(02).                          
005100               10  IR-DESCRIPTION           PIC X(60).                          
005200      *                                     FREE-TEXT DESCRIPTION               
005300               10  IR-EVIDENCE-COUNT        PIC 9(02).                          
005400      *                                     NUMBER OF EVIDENCE REFS             
005500               10  IR-EVIDENCE-TABLE.                                           
005600                   15  IR-EVIDENCE-REF      PIC X(20) OCCURS 10 TIMES.          
005700      *                                     SUPPORTING DOCUMENT REFS            
005800               10  IR-MODEL-CONFIDENCE      PIC 9V9(04).                        
005900      *                                     CLASSIFIER CONFIDENCE               
006000               10  IR-RISK-CLASS            PIC X(06).                          
006100      *                                     LOW / MEDIUM / HIGH                 
006200               10  IR-RATIONALE-SUMMARY     PIC X(60).                          
006300      *                                     CLASSIFIER RATIONALE                
006400               10  FILLER                   PIC X(31).                          
006500      ************************************************************              
006600      *************** END OF COPYBOOK - GGVINTR ******************              
006700      ************************************************************              
