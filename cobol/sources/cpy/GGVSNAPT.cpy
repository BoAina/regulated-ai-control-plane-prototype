000100      *****************************************************************         
000200      * GGVSNAPT  -  IN-MEMORY GRANT SNAPSHOT LOOKUP TABLE (WORKING-            
000300      *              STORAGE) - LOADED ASCENDING BY GRANT-ID AT                 
000400      *              1100-LOAD-SNAPSHOT-TABLE IN GGVBATCH AND SEARCHED          
000500      *              BY SEARCH ALL (BINARY LOOKUP ON THE SORTED KEY).           
000600      *-----------------------------------------------------------------        
000700      * HISTORY OF MODIFICATION:                                                
000800      *-----------------------------------------------------------------        
000900      * GGV0001 - RBRINK   - 11/03/1991 - INITIAL VERSION.              GGV0001 
001000      * GGV0102 - LMASILA  - 30/06/2004 - REQ 90142 TABLE FIELDS        GGV0102 
001100      *                       WIDENED TO MATCH THE GGVSNAP FD LAYOUT            
001200      *                       ONE FOR ONE SO NO REPACKING IS NEEDED             
001300      *                       BETWEEN THE FILE AND THE TABLE ENTRY.             
001400      *-----------------------------------------------------------------        
001500       01  WK-SNAPSHOT-TABLE.                                                   
001600           05  WK-SNAPSHOT-ENTRY-CNT        PIC 9(05) COMP-3 VALUE ZERO.        
001700           05  WK-SNAPSHOT-ENTRY  OCCURS 0 TO 5000 TIMES                        
001800                                  DEPENDING ON WK-SNAPSHOT-ENTRY-CNT            
001900                                  ASCENDING KEY IS WK-SNAP-GRANT-ID             
002000                                  INDEXED BY WK-SNAP-IDX.                       
002100               10  WK-SNAP-GRANT-ID         PIC X(20).                          
002200               10  WK-SNAP-SNAPSHOT-ID      PIC X(20).                          
002300               10  WK-SNAP-SNAPSHOT-HASH    PIC X(24).                          
002400               10  WK-SNAP-AS-OF-DATE       PIC 9(08).                          
002500               10  WK-SNAP-START-DATE       PIC 9(08).                          
002600               10  WK-SNAP-END-DATE         PIC 9(08).                          
002700               10  WK-SNAP-BUDGET-REM       PIC S9(09)V99 COMP-3.               
002800               10  WK-SNAP-CODE-COUNT       PIC 9(02).                          
002900               10  WK-SNAP-CODE-TABLE.                                          
003000                   15  WK-SNAP-CODE         PIC X(12) OCCURS 10 TIMES.          
003100               10  WK-SNAP-THRESHOLD        PIC S9(09)V99 COMP-3.               
003200               10  WK-SNAP-MAX-AGE          PIC 9(03).                          
003300               10  FILLER                   PIC X(05).                          
003400      *****************************************************************         
003500      *************** END OF COPYBOOK - GGVSNAPT **********************         
003600      *****************************************************************         
