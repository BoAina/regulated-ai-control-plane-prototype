000100      ************************************************************              
000200      * GGVDEC    -  DECISION FILE RECORD LAYOUT                                
000300      *           -  ONE RECORD PER PROCESSED INTENT - THE OUTCOME OF           
000400      *              THE SCHEMA VALIDATOR AND THE GRANT POLICY                  
000500      *              EVALUATOR.                                                 
000600      *           -  I-O FORMAT: GGVDEC   FROM FILE GGVDEC  OF GGVLIB           
000700      *------------------------------------------------------------             
000800      * HISTORY OF MODIFICATION:                                                
000900      *------------------------------------------------------------             
001000      * GGV0001 - RBRINK   - 11/03/1991 - INITIAL VERSION.              GGV0001 
001100      * GGV0058 - PDSOUZA  - 19/11/1996 - REQ 71204 VIOLATION TABLE     GGV0058 
001200      *                       EXPANDED FROM 3 TO 5 OCCURRENCES.                 
001300      * GGV0102 - LMASILA  - 30/06/2004 - REQ 90142 ADD STATE-          GGV0102 
001400      *                       SNAPSHOT-ID AND POLICY-VERSION-ID                 
001500      *                       FOR THE TOKEN-BINDING PROJECT.                    
001600      *------------------------------------------------------------             
001700       01  GGV-DECISION-RECORD.                                                 
001800           05  DECISION-RECORD-AREA         PIC X(1100).                        
001900      *                                                                         
002000           05  DECISION-RECORD-1  REDEFINES DECISION-RECORD-AREA.               
002100               10  DR-TRANSACTION-ID        PIC X(20).                          
002200      *                                     ECHOED FROM THE INTENT              
002300               10  DR-DECISION              PIC X(15).                          
002400                   88  DR-DECISION-APPROVE        VALUE "APPROVE".              
002500                   88  DR-DECISION-REJECT         VALUE "REJECT".               
002600                   88  DR-DECISION-REVIEW      VALUE "REQUIRE_REVIEW".          
002700                   88  DR-DECISION-INVALID        VALUE "INVALID".              
002800               10  DR-REQUIRES-REVIEW       PIC X(01).                          
002900                   88  DR-REQUIRES-REVIEW-YES     VALUE "Y".                    
003000                   88  DR-REQUIRES-REVIEW-NO      VALUE "N".                    
003100               10  DR-VIOLATION-COUNT       PIC 9(02).                          
003200               10  DR-VIOLATION-TABLE.                                          
003300                   15  DR-VIOLATION OCCURS 5 TIMES.                             
003400                       20  DR-VIOL-RULE-ID        PIC X(12).                    
003500                       20  DR-VIOL-SEVERITY       PIC X(06).                    
003600                           88  DR-VIOL-SEV-HIGH     VALUE "HIGH".               
003700                           88  DR-VIOL-SEV-MEDIUM   VALUE "MEDIUM".             
003800                           88  DR-VIOL-SEV-LOW      VALUE "LOW".                
003900                       20  DR-VIOL-MESSAGE        PIC X(60).                    
004000                       20  DR-VIOL-ACTUAL-VALUE   PIC X(30).                    
004100                       20  DR-VIOL-EXPECTED-COND  PIC X(60).                    
004200               10  DR-VIOLATION-1  REDEFINES DR-VIOLATION-TABLE.                
004300                   15  DR-VIOL-FLAT           PIC X(168) OCCURS 5               
004400                                               TIMES.                           
004500               10  DR-DECISION-HASH         PIC X(16).                          
004600      *                                     DECISION FINGERPRINT (HEX)          
004700               10  DR-POLICY-VERSION-ID     PIC X(16).                          
004800               10  DR-STATE-SNAPSHOT-ID     PIC X(20).                          
004900               10  DR-EVALUATED-AT          PIC 9(14).                          
005000      *                                     YYYYMMDDHHMMSS                      
005100               10  DR-EVALUATED-AT-R REDEFINES DR-EVALUATED-AT.                 
005200                   15  DR-EVALUATED-AT-DATE PIC 9(08).                          
005300                   15  DR-EVALUATED-AT-TIME PIC 9(06).                          
005400               10  DR-ERROR-REASON          PIC X(60).                          
005500      *                                     SET WHEN DECISION=INVALID           
005600               10  FILLER                   PIC X(96).                          
005700      ************************************************************              
005800      *************** END OF COPYBOOK - GGVDEC *******************              
005900      ************************************************************              
