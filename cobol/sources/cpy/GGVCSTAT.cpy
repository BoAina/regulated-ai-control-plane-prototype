000100      *****************************************************************         
000200      * GGVCSTAT   -  COMMON FILE STATUS / SWITCH WORK AREA                     
000300      *            -  COPY INTO WORKING-STORAGE OF EVERY GGV PROGRAM            
000400      *               THAT OPENS A FILE.                                        
000500      *-----------------------------------------------------------------        
000600      * HISTORY OF MODIFICATION:                                                
000700      *-----------------------------------------------------------------        
000800      * GGV0001 - RBRINK   - 11/03/1991 - INITIAL VERSION, LIFTED       GGV0001 
000900      *                       THE STP COMMON WORK AREA CONVENTION.              
001000      * GGV0044 - HTANAKA  - 22/09/1998 - Y2K REMEDIATION - EVALUATED-ATGGV0044 
001100      *                       AND SNAPSHOT AGE FIELDS WIDENED TO CARRY          
001200      *                       A 4-DIGIT YEAR THROUGHOUT GGV.                    
001300      * GGV0091 - LMASILA  - 14/02/2003 - REQ 88031 ADD WK-C-SNAPSHOT-  GGV0091 
001400      *                       FOUND CONDITION FOR THE SNAPSHOT LOOKUP.          
001500      *-----------------------------------------------------------------        
001600       01  WK-C-COMMON-STATUS.                                                  
001700           05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".                
001800               88  WK-C-SUCCESSFUL                VALUE "00" "97".              
001900               88  WK-C-END-OF-FILE               VALUE "10".                   
002000               88  WK-C-DUPLICATE-KEY             VALUE "22".                   
002100               88  WK-C-RECORD-NOT-FOUND          VALUE "23" "35".              
002200               88  WK-C-FILE-NOT-OPEN             VALUE "41" "42"               
002300                                                         "47" "48" "49".        
002400      *        01-LEVEL SWITCH BLOCK FOR THE BATCH RUN CONTROLS                 
002500           05  WK-C-RUN-SWITCHES.                                               
002600               10  WK-C-EOF-INTENT          PIC X(01) VALUE "N".                
002700                   88  WK-C-EOF-INTENT-YES        VALUE "Y".                    
002800               10  WK-C-EOF-SNAPSHOT        PIC X(01) VALUE "N".                
002900                   88  WK-C-EOF-SNAPSHOT-YES      VALUE "Y".                    
003000               10  WK-C-SNAPSHOT-FOUND      PIC X(01) VALUE "N".                
003100                   88  WK-C-SNAPSHOT-FOUND-YES    VALUE "Y".                    
003200           05  FILLER                       PIC X(20) VALUE SPACES.             
003300      *****************************************************************         
003400      *************** END OF COPYBOOK - GGVCSTAT ***********************        
003500      *****************************************************************         
